000010*****************************************************************
000020*                                                               *
000030*   S M A   C A L C U L A T O R  -  S I M P L E   M O V I N G
000040*   A V E R A G E   O F   C L O S I N G   P R I C E
000050*                                                               *
000060*****************************************************************
000070 IDENTIFICATION DIVISION.
000080*
000090 PROGRAM-ID.    SMA-CALCULATOR.
000100 AUTHOR.        R HALVORSEN.
000110 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000120 DATE-WRITTEN.  11/20/1987.
000130 DATE-COMPILED.
000140 SECURITY.      INTERNAL USE ONLY.
000150*
000160*---------------------------------------------------------------
000170*  M A I N T E N A N C E   H I S T O R Y
000180*---------------------------------------------------------------
000190*  11/20/87  RHH  ORIGINAL VERSION.  AVERAGES CLOSE-PRICE-AMT OVER
000200*                 THE TRAILING WINDOW, N THE SMALLER OF THE
000210*                 LOOKBACK PERIOD AND QUOTES ON HAND.  TSR-0114.
000220*  02/03/89  LKT  RESULT ROUNDED TO MATCH THE PRICE FIELD SCALE -
000230*                 SMA IS A PRICE, NOT A SHARE COUNT. TSR-0219.
000240*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUP IN THE
000250*                 LINKAGE TABLE EXPANDED TO A FOUR DIGIT YEAR.
000260*                 TSR-0500.
000270*  04/09/00  SNG  AUDIT FINDING 00-114 REVIEW - CONFIRMED
000280*                 SECURITY AND INSTALLATION PARAGRAPHS ALREADY
000290*                 MEET THE NEW STANDARD, NO CHANGE REQUIRED.
000300*                 TSR-0522.
000310*---------------------------------------------------------------
000320*
000330 ENVIRONMENT DIVISION.
000340*
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-3090.
000370 OBJECT-COMPUTER.  IBM-3090.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS NUMERIC-SENTINEL IS "-9999".
000410*
000420 DATA DIVISION.
000430*
000440 WORKING-STORAGE SECTION.
000450*
000460 01  WS-SMA-WORK-AREA.
000470     05  SMA-WINDOW-CTR            PIC 9(04) COMP.
000480     05  SMA-START-IX              PIC 9(04) COMP.
000490     05  SMA-FOLD-IX               PIC 9(04) COMP.
000500     05  SMA-ACCUM-AMT             PIC S9(09)V9(04) COMP.
000510*
000520 01  WS-SMA-WORK-VIEW REDEFINES WS-SMA-WORK-AREA.
000530     05  FILLER                    PIC X(06).
000540     05  SMA-WORK-ALPHA-VIEW       PIC X(11).
000550*
000560 LINKAGE SECTION.
000570*
000580 01  SYMBOL-QUOTE-TABLE.
000590     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000600     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000610                 DEPENDING ON SYMBOL-QUOTE-COUNT
000620                 INDEXED BY SYMBOL-QUOTE-IDX.
000630         10  SQ-SYMBOL-ID              PIC X(10).
000640         10  SQ-QUOTE-DATE.
000650             15  SQ-QUOTE-YYYY-DATE.
000660                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000670                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000680             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000690             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000700         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000710                                       PIC 9(08).
000720         10  SQ-PRICE-DETAIL.
000730             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000740             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000750             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000760             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000770         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000780             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000790                                       OCCURS 4 TIMES.
000800         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000810         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000820         10  SQ-VOLUME-QTY             PIC 9(11).
000830*
000840 01  CALC-LOOKBACK-DAYS            PIC 9(04) COMP.
000850*
000860 01  CALC-RESULT-AREA.
000870     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
000880     05  CALC-RESULT-STATUS-CDE    PIC X(01).
000890         88  CALC-RESULT-VALID         VALUE "V".
000900         88  CALC-RESULT-SENTINEL      VALUE "S".
000910*
000920 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
000930                          CALC-LOOKBACK-DAYS
000940                          CALC-RESULT-AREA.
000950*
000960 0000-MAIN-PROCESS.
000970     PERFORM 1000-SET-WINDOW-BOUNDS THRU 1000-EXIT.
000980     MOVE ZEROS TO SMA-ACCUM-AMT.
000990     PERFORM 2000-ACCUM-CLOSE THRU 2000-EXIT
001000         VARYING SMA-FOLD-IX FROM SMA-START-IX BY 1
001010         UNTIL SMA-FOLD-IX GREATER THAN SYMBOL-QUOTE-COUNT.
001020     PERFORM 3000-COMPUTE-AVERAGE THRU 3000-EXIT.
001030     GOBACK.
001040*
001050*---------------------------------------------------------------
001060*  1000 - WINDOW IS THE LAST N QUOTES ON THE LIST, N THE SMALLER
001070*  OF THE LOOKBACK PERIOD AND THE QUOTE COUNT.  BUSINESS RULE 3.
001080*---------------------------------------------------------------
001090 1000-SET-WINDOW-BOUNDS.
001100     IF SYMBOL-QUOTE-COUNT IS LESS THAN CALC-LOOKBACK-DAYS
001110         MOVE SYMBOL-QUOTE-COUNT TO SMA-WINDOW-CTR
001120     ELSE
001130         MOVE CALC-LOOKBACK-DAYS TO SMA-WINDOW-CTR
001140     END-IF.
001150     COMPUTE SMA-START-IX =
001160             SYMBOL-QUOTE-COUNT - SMA-WINDOW-CTR + 1.
001170 1000-EXIT.
001180     EXIT.
001190*
001200 2000-ACCUM-CLOSE.
001210     ADD SQ-CLOSE-PRICE-AMT (SMA-FOLD-IX) TO SMA-ACCUM-AMT.
001220 2000-EXIT.
001230     EXIT.
001240*
001250*---------------------------------------------------------------
001260*  3000 - AVERAGE IS ROUNDED TO THE PRICE FIELD'S FOUR DECIMAL
001270*  SCALE.  AN EMPTY WINDOW LEAVES THE RESULT AT ZERO.
001280*---------------------------------------------------------------
001290 3000-COMPUTE-AVERAGE.
001300     IF SMA-WINDOW-CTR EQUAL ZERO
001310         MOVE ZEROS TO CALC-RESULT-AMT
001320     ELSE
001330         COMPUTE CALC-RESULT-AMT ROUNDED =
001340                 SMA-ACCUM-AMT / SMA-WINDOW-CTR
001350     END-IF.
001360     MOVE "V" TO CALC-RESULT-STATUS-CDE.
001370 3000-EXIT.
001380     EXIT.
