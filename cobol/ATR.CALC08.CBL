000010*****************************************************************
000020*                                                               *
000030*   A V G   T R U E   R A N G E   C A L C U L A T O R
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    AVG-TRUE-RANGE-CALCULATOR.
000090 AUTHOR.        R HALVORSEN.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  11/30/1987.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  11/30/87  RHH  ORIGINAL VERSION.  WALKS BACKWARD FROM THE MOST
000190*                 RECENT QUOTE, SUMMING THE GREATEST OF THE DAY'S
000200*                 HIGH-LOW SPREAD AND ITS SPREAD AGAINST THE
000210*                 PRIOR CLOSE.  TSR-0121.
000220*  02/03/89  LKT  DOC COMMENT IN THE ORIGINAL DESK NOTES CALLS
000230*                 THIS A PERCENT RANGE - IT IS NOT.  THE OUTPUT
000240*                 IS A RAW PRICE-UNIT AVERAGE.  DO NOT ADD A
000250*                 PERCENT CONVERSION.  TSR-0219.
000260*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUP IN THE
000270*                 LINKAGE TABLE EXPANDED TO A FOUR DIGIT YEAR.
000280*                 TSR-0500.
000290*  09/04/01  SNG  OPS RUNBOOK GLOSSARY ENTRY FOR THIS PROGRAM
000300*                 STILL CALLED THE RESULT A PERCENT RANGE -
000310*                 RUNBOOK CORRECTED TO MATCH LKT'S 89 NOTE
000320*                 ABOVE.  CODE UNCHANGED.  TSR-0551.
000330*---------------------------------------------------------------
000340*
000350 ENVIRONMENT DIVISION.
000360*
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-3090.
000390 OBJECT-COMPUTER.  IBM-3090.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS NUMERIC-SENTINEL IS "-9999".
000430*
000440 DATA DIVISION.
000450*
000460 WORKING-STORAGE SECTION.
000470*
000480 01  WS-ATR-WORK-AREA.
000490     05  ATR-WINDOW-CTR            PIC 9(04) COMP.
000500     05  ATR-WALK-IX               PIC 9(04) COMP.
000510     05  ATR-DAYS-WALKED-CTR       PIC 9(04) COMP.
000520     05  ATR-HIGH-LOW-AMT          PIC S9(07)V9(04) COMP.
000530     05  ATR-HIGH-PRIOR-AMT        PIC S9(07)V9(04) COMP.
000540     05  ATR-LOW-PRIOR-AMT         PIC S9(07)V9(04) COMP.
000550     05  ATR-TRUE-RANGE-AMT        PIC S9(07)V9(04) COMP.
000560     05  ATR-RANGE-ACCUM-AMT       PIC S9(09)V9(04) COMP.
000570*
000580 01  WS-ATR-WORK-VIEW REDEFINES WS-ATR-WORK-AREA.
000590     05  FILLER                    PIC X(12).
000600     05  ATR-WORK-ALPHA-VIEW       PIC X(31).
000610*
000620 LINKAGE SECTION.
000630*
000640 01  SYMBOL-QUOTE-TABLE.
000650     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000660     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000670                 DEPENDING ON SYMBOL-QUOTE-COUNT
000680                 INDEXED BY SYMBOL-QUOTE-IDX.
000690         10  SQ-SYMBOL-ID              PIC X(10).
000700         10  SQ-QUOTE-DATE.
000710             15  SQ-QUOTE-YYYY-DATE.
000720                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000730                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000740             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000750             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000760         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000770                                       PIC 9(08).
000780         10  SQ-PRICE-DETAIL.
000790             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000800             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000810             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000820             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000830         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000840             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000850                                       OCCURS 4 TIMES.
000860         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000870         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000880         10  SQ-VOLUME-QTY             PIC 9(11).
000890*
000900 01  CALC-LOOKBACK-DAYS            PIC 9(04) COMP.
000910*
000920 01  CALC-RESULT-AREA.
000930     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
000940     05  CALC-RESULT-STATUS-CDE    PIC X(01).
000950         88  CALC-RESULT-VALID         VALUE "V".
000960         88  CALC-RESULT-SENTINEL      VALUE "S".
000970*
000980 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
000990                          CALC-LOOKBACK-DAYS
001000                          CALC-RESULT-AREA.
001010*
001020 0000-MAIN-PROCESS.
001030     PERFORM 1000-SET-WINDOW-BOUNDS THRU 1000-EXIT.
001040     MOVE ZEROS TO ATR-RANGE-ACCUM-AMT.
001050     IF ATR-WINDOW-CTR IS GREATER THAN ZERO
001060         PERFORM 2000-ACCUM-TRUE-RANGE THRU 2000-EXIT
001070             VARYING ATR-DAYS-WALKED-CTR FROM 1 BY 1
001080             UNTIL ATR-DAYS-WALKED-CTR GREATER THAN
001090                   ATR-WINDOW-CTR
001100     END-IF.
001110     PERFORM 3000-COMPUTE-AVERAGE THRU 3000-EXIT.
001120     GOBACK.
001130*
001140*---------------------------------------------------------------
001150*  1000 - WINDOW IS MIN(SIZE - 1, N) DAYS, WALKED NEWEST TO
001160*  OLDEST, EXCLUDING THE OLDEST QUOTE (NO PRIOR CLOSE TO USE).
001170*  SAME WINDOWING RULE AS THE UP/DOWN RATIO.  BUSINESS RULE 5.
001180*---------------------------------------------------------------
001190 1000-SET-WINDOW-BOUNDS.
001200     IF SYMBOL-QUOTE-COUNT IS LESS THAN 2
001210         MOVE ZEROS TO ATR-WINDOW-CTR
001220     ELSE
001230         IF (SYMBOL-QUOTE-COUNT - 1) IS LESS THAN
001240            CALC-LOOKBACK-DAYS
001250             COMPUTE ATR-WINDOW-CTR = SYMBOL-QUOTE-COUNT - 1
001260         ELSE
001270             MOVE CALC-LOOKBACK-DAYS TO ATR-WINDOW-CTR
001280         END-IF
001290     END-IF.
001300 1000-EXIT.
001310     EXIT.
001320*
001330*---------------------------------------------------------------
001340*  2000 - WALK NEWEST TO OLDEST.  ATR-DAYS-WALKED-CTR OF 1 IS
001350*  THE MOST RECENT QUOTE, THE SUBSCRIPT COUNTS DOWN FROM THERE.
001360*---------------------------------------------------------------
001370 2000-ACCUM-TRUE-RANGE.
001380     COMPUTE ATR-WALK-IX =
001390             SYMBOL-QUOTE-COUNT - ATR-DAYS-WALKED-CTR + 1.
001400     COMPUTE ATR-HIGH-LOW-AMT =
001410             SQ-HIGH-PRICE-AMT (ATR-WALK-IX) -
001420             SQ-LOW-PRICE-AMT (ATR-WALK-IX).
001430     COMPUTE ATR-HIGH-PRIOR-AMT =
001440             SQ-HIGH-PRICE-AMT (ATR-WALK-IX) -
001450             SQ-CLOSE-PRICE-AMT (ATR-WALK-IX - 1).
001460     IF ATR-HIGH-PRIOR-AMT IS LESS THAN ZERO
001470         COMPUTE ATR-HIGH-PRIOR-AMT = ATR-HIGH-PRIOR-AMT * -1
001480     END-IF.
001490     COMPUTE ATR-LOW-PRIOR-AMT =
001500             SQ-LOW-PRICE-AMT (ATR-WALK-IX) -
001510             SQ-CLOSE-PRICE-AMT (ATR-WALK-IX - 1).
001520     IF ATR-LOW-PRIOR-AMT IS LESS THAN ZERO
001530         COMPUTE ATR-LOW-PRIOR-AMT = ATR-LOW-PRIOR-AMT * -1
001540     END-IF.
001550     MOVE ATR-HIGH-LOW-AMT TO ATR-TRUE-RANGE-AMT.
001560     IF ATR-HIGH-PRIOR-AMT IS GREATER THAN ATR-TRUE-RANGE-AMT
001570         MOVE ATR-HIGH-PRIOR-AMT TO ATR-TRUE-RANGE-AMT
001580     END-IF.
001590     IF ATR-LOW-PRIOR-AMT IS GREATER THAN ATR-TRUE-RANGE-AMT
001600         MOVE ATR-LOW-PRIOR-AMT TO ATR-TRUE-RANGE-AMT
001610     END-IF.
001620     ADD ATR-TRUE-RANGE-AMT TO ATR-RANGE-ACCUM-AMT.
001630 2000-EXIT.
001640     EXIT.
001650*
001660 3000-COMPUTE-AVERAGE.
001670     IF ATR-WINDOW-CTR EQUAL ZERO
001680         MOVE ZEROS TO CALC-RESULT-AMT
001690     ELSE
001700         COMPUTE CALC-RESULT-AMT ROUNDED =
001710                 ATR-RANGE-ACCUM-AMT / ATR-WINDOW-CTR
001720     END-IF.
001730     MOVE "V" TO CALC-RESULT-STATUS-CDE.
001740 3000-EXIT.
001750     EXIT.
