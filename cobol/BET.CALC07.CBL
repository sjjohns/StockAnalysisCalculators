000010*****************************************************************
000020*                                                               *
000030*   B E T A   C A L C U L A T O R
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    BETA-CALCULATOR.
000090 AUTHOR.        R HALVORSEN.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  11/25/1987.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  11/25/87  RHH  ORIGINAL VERSION.  PAIRS EACH STOCK DAY WITH A
000190*                 MATCHING COMPARISON-SYMBOL DAY, ACCUMULATES THE
000200*                 PERCENT CHANGE SERIES FOR BOTH, THEN COMPUTES
000210*                 POPULATION VARIANCE/COVARIANCE.  TSR-0119.
000220*  02/03/89  LKT  DATES WITH NO MATCHING COMPARISON QUOTE ARE
000230*                 DROPPED FROM THE PAIRED SERIES ENTIRELY, NOT
000240*                 TREATED AS A ZERO CHANGE - SEE MEMO OF 01/26/89.
000250*                 TSR-0219.
000260*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUPS IN
000270*                 BOTH LINKAGE TABLES EXPANDED TO A FOUR DIGIT
000280*                 YEAR.  TSR-0500.
000290*  03/14/02  DPR  PAIR TABLE OCCURS BOUND RAISED TO MATCH THE
000300*                 QUOTE TABLE - A FULL TEN YEAR LOOKBACK ON THE
000310*                 S&P CONSTITUENT LIST RAN OUT OF PAIR SLOTS.
000320*                 TSR-0561.
000330*---------------------------------------------------------------
000340*
000350 ENVIRONMENT DIVISION.
000360*
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-3090.
000390 OBJECT-COMPUTER.  IBM-3090.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS NUMERIC-SENTINEL IS "-9999".
000430*
000440 DATA DIVISION.
000450*
000460 WORKING-STORAGE SECTION.
000470*
000480 01  WS-BETA-WORK-AREA.
000490     05  BET-SCAN-IX               PIC 9(04) COMP.
000500     05  BET-PAIR-IX               PIC 9(04) COMP.
000510     05  BET-PAIR-COUNT            PIC 9(04) COMP.
000520     05  BET-COMPARISON-CLOSE-AMT  PIC S9(07)V9(04) COMP.
000530     05  BET-PRIOR-COMP-CLOSE-AMT  PIC S9(07)V9(04) COMP.
000540     05  BET-PRIOR-COMP-AVAIL-SW   PIC X(01).
000550         88  BET-PRIOR-COMP-AVAIL     VALUE "Y".
000560         88  BET-PRIOR-COMP-NONE      VALUE "N".
000570     05  BET-COMPARISON-FOUND-SW   PIC X(01).
000580         88  BET-COMPARISON-FOUND     VALUE "Y".
000590         88  BET-COMPARISON-NOT-FOUND VALUE "N".
000600     05  BET-STOCK-PCT-SUM-AMT     PIC S9(09)V9(04) COMP.
000610     05  BET-COMP-PCT-SUM-AMT      PIC S9(09)V9(04) COMP.
000620     05  BET-STOCK-AVG-PCT-AMT     PIC S9(03)V9(04) COMP.
000630     05  BET-COMP-AVG-PCT-AMT      PIC S9(03)V9(04) COMP.
000640     05  BET-STOCK-DEV-AMT         PIC S9(03)V9(04) COMP.
000650     05  BET-COMP-DEV-AMT          PIC S9(03)V9(04) COMP.
000660     05  BET-VARIANCE-SUM-AMT      PIC S9(09)V9(04) COMP.
000670     05  BET-COVARIANCE-SUM-AMT    PIC S9(09)V9(04) COMP.
000680     05  BET-VARIANCE-AMT          PIC S9(09)V9(04) COMP.
000690     05  BET-COVARIANCE-AMT        PIC S9(09)V9(04) COMP.
000700*
000710 01  WS-BETA-WORK-VIEW REDEFINES WS-BETA-WORK-AREA.
000720     05  FILLER                    PIC X(30).
000730     05  BET-WORK-ALPHA-VIEW       PIC X(58).
000740*
000750 01  WS-BETA-PAIR-TABLE.
000760     05  BET-PAIR-ENTRY OCCURS 1 TO 2750 TIMES
000770                 DEPENDING ON BET-PAIR-COUNT
000780                 INDEXED BY BET-PAIR-TBL-IX.
000790         10  BET-STOCK-PCT-AMT     PIC S9(03)V9(04) COMP.
000800         10  BET-COMP-PCT-AMT      PIC S9(03)V9(04) COMP.
000810*
000820 LINKAGE SECTION.
000830*
000840 01  SYMBOL-QUOTE-TABLE.
000850     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000860     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000870                 DEPENDING ON SYMBOL-QUOTE-COUNT
000880                 INDEXED BY SYMBOL-QUOTE-IDX.
000890         10  SQ-SYMBOL-ID              PIC X(10).
000900         10  SQ-QUOTE-DATE.
000910             15  SQ-QUOTE-YYYY-DATE.
000920                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000930                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000940             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000950             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000960         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000970                                       PIC 9(08).
000980         10  SQ-PRICE-DETAIL.
000990             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
001000             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
001010             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
001020             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
001030         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
001040             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
001050                                       OCCURS 4 TIMES.
001060         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
001070         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
001080         10  SQ-VOLUME-QTY             PIC 9(11).
001090*
001100 01  COMPARISON-QUOTE-TABLE.
001110     05  COMPARISON-COUNT-CTR      PIC 9(04) COMP.
001120     05  COMPARISON-ENTRY OCCURS 1 TO 2750 TIMES
001130                 DEPENDING ON COMPARISON-COUNT-CTR
001140                 ASCENDING KEY IS COMP-QUOTE-DATE-NUM
001150                 INDEXED BY COMPARISON-IDX.
001160         10  COMP-SYMBOL-ID            PIC X(10).
001170         10  COMP-QUOTE-DATE.
001180             15  COMP-QUOTE-YYYY-DATE.
001190                 20  COMP-QUOTE-CC-DATE  PIC 9(02).
001200                 20  COMP-QUOTE-YY-DATE  PIC 9(02).
001210             15  COMP-QUOTE-MM-DATE      PIC 9(02).
001220             15  COMP-QUOTE-DD-DATE      PIC 9(02).
001230         10  COMP-QUOTE-DATE-NUM REDEFINES COMP-QUOTE-DATE
001240                                       PIC 9(08).
001250         10  COMP-PRICE-DETAIL.
001260             15  COMP-OPEN-PRICE-AMT     PIC S9(07)V9(04).
001270             15  COMP-HIGH-PRICE-AMT     PIC S9(07)V9(04).
001280             15  COMP-LOW-PRICE-AMT      PIC S9(07)V9(04).
001290             15  COMP-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
001300         10  COMP-PRICE-TABLE REDEFINES COMP-PRICE-DETAIL.
001310             15  COMP-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
001320                                       OCCURS 4 TIMES.
001330         10  COMP-CHANGE-AMT             PIC S9(07)V9(04).
001340         10  COMP-PCT-CHANGE-AMT         PIC S9(03)V9(04).
001350         10  COMP-VOLUME-QTY             PIC 9(11).
001360*
001370 01  CALC-RESULT-AREA.
001380     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
001390     05  CALC-RESULT-STATUS-CDE    PIC X(01).
001400         88  CALC-RESULT-VALID         VALUE "V".
001410         88  CALC-RESULT-SENTINEL      VALUE "S".
001420*
001430 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
001440                          COMPARISON-QUOTE-TABLE
001450                          CALC-RESULT-AREA.
001460*
001470 0000-MAIN-PROCESS.
001480     MOVE ZEROS TO BET-PAIR-COUNT.
001490     MOVE ZEROS TO BET-STOCK-PCT-SUM-AMT.
001500     MOVE ZEROS TO BET-COMP-PCT-SUM-AMT.
001510     SET BET-PRIOR-COMP-NONE TO TRUE.
001520     IF SYMBOL-QUOTE-COUNT IS GREATER THAN 1
001530         PERFORM 1000-PAIR-CHANGES THRU 1000-EXIT
001540             VARYING BET-SCAN-IX FROM 2 BY 1
001550             UNTIL BET-SCAN-IX GREATER THAN SYMBOL-QUOTE-COUNT
001560     END-IF.
001570     PERFORM 2000-COMPUTE-BETA THRU 2000-EXIT.
001580     GOBACK.
001590*
001600*---------------------------------------------------------------
001610*  1000 - A DATE MUST HAVE BOTH A PRIOR STOCK CLOSE (ALWAYS TRUE
001620*  FROM DAY TWO ONWARD) AND A MATCHING COMPARISON QUOTE TO ENTER
001630*  THE PAIRED SERIES.  BUSINESS RULE 7.
001640*---------------------------------------------------------------
001650 1000-PAIR-CHANGES.
001660     PERFORM 1100-LOOKUP-COMPARISON THRU 1100-EXIT.
001670     IF BET-COMPARISON-FOUND
001680         IF BET-PRIOR-COMP-AVAIL
001690             PERFORM 1200-ACCUM-PAIR THRU 1200-EXIT
001700         END-IF
001710         MOVE BET-COMPARISON-CLOSE-AMT TO
001720             BET-PRIOR-COMP-CLOSE-AMT
001730         SET BET-PRIOR-COMP-AVAIL TO TRUE
001740     END-IF.
001750 1000-EXIT.
001760     EXIT.
001770*
001780 1100-LOOKUP-COMPARISON.
001790     SET BET-COMPARISON-NOT-FOUND TO TRUE.
001800     MOVE ZEROS TO BET-COMPARISON-CLOSE-AMT.
001810     IF COMPARISON-COUNT-CTR IS GREATER THAN ZERO
001820         SET COMPARISON-IDX TO 1
001830         SEARCH ALL COMPARISON-ENTRY
001840             AT END
001850                 SET BET-COMPARISON-NOT-FOUND TO TRUE
001860             WHEN COMP-QUOTE-DATE-NUM (COMPARISON-IDX) EQUAL
001870                  SQ-QUOTE-DATE-NUM (BET-SCAN-IX)
001880                 SET BET-COMPARISON-FOUND TO TRUE
001890                 MOVE COMP-CLOSE-PRICE-AMT (COMPARISON-IDX)
001900                     TO BET-COMPARISON-CLOSE-AMT
001910         END-SEARCH
001920     END-IF.
001930 1100-EXIT.
001940     EXIT.
001950*
001960 1200-ACCUM-PAIR.
001970     ADD 1 TO BET-PAIR-COUNT.
001980     SET BET-PAIR-TBL-IX TO BET-PAIR-COUNT.
001990     COMPUTE BET-STOCK-PCT-AMT (BET-PAIR-TBL-IX) ROUNDED =
002000             SQ-CLOSE-PRICE-AMT (BET-SCAN-IX) /
002010             SQ-CLOSE-PRICE-AMT (BET-SCAN-IX - 1) - 1.
002020     COMPUTE BET-COMP-PCT-AMT (BET-PAIR-TBL-IX) ROUNDED =
002030             BET-COMPARISON-CLOSE-AMT /
002040             BET-PRIOR-COMP-CLOSE-AMT - 1.
002050     ADD BET-STOCK-PCT-AMT (BET-PAIR-TBL-IX) TO
002060         BET-STOCK-PCT-SUM-AMT.
002070     ADD BET-COMP-PCT-AMT (BET-PAIR-TBL-IX) TO
002080         BET-COMP-PCT-SUM-AMT.
002090 1200-EXIT.
002100     EXIT.
002110*
002120*---------------------------------------------------------------
002130*  2000 - POPULATION VARIANCE AND COVARIANCE OVER THE PAIRED
002140*  DAYS, DIVIDED BY THE PAIR COUNT (NOT PAIR COUNT MINUS ONE).
002150*---------------------------------------------------------------
002160 2000-COMPUTE-BETA.
002170     IF BET-PAIR-COUNT EQUAL ZERO
002180         MOVE ZEROS TO CALC-RESULT-AMT
002190     ELSE
002200         COMPUTE BET-STOCK-AVG-PCT-AMT ROUNDED =
002210                 BET-STOCK-PCT-SUM-AMT / BET-PAIR-COUNT
002220         COMPUTE BET-COMP-AVG-PCT-AMT ROUNDED =
002230                 BET-COMP-PCT-SUM-AMT / BET-PAIR-COUNT
002240         MOVE ZEROS TO BET-VARIANCE-SUM-AMT
002250         MOVE ZEROS TO BET-COVARIANCE-SUM-AMT
002260         PERFORM 2100-ACCUM-VARIANCE THRU 2100-EXIT
002270             VARYING BET-PAIR-IX FROM 1 BY 1
002280             UNTIL BET-PAIR-IX GREATER THAN BET-PAIR-COUNT
002290         COMPUTE BET-VARIANCE-AMT ROUNDED =
002300                 BET-VARIANCE-SUM-AMT / BET-PAIR-COUNT
002310         COMPUTE BET-COVARIANCE-AMT ROUNDED =
002320                 BET-COVARIANCE-SUM-AMT / BET-PAIR-COUNT
002330         IF BET-VARIANCE-AMT EQUAL ZERO
002340             MOVE ZEROS TO CALC-RESULT-AMT
002350         ELSE
002360             COMPUTE CALC-RESULT-AMT ROUNDED =
002370                     BET-COVARIANCE-AMT / BET-VARIANCE-AMT
002380         END-IF
002390     END-IF.
002400     MOVE "V" TO CALC-RESULT-STATUS-CDE.
002410 2000-EXIT.
002420     EXIT.
002430*
002440 2100-ACCUM-VARIANCE.
002450     SET BET-PAIR-TBL-IX TO BET-PAIR-IX.
002460     COMPUTE BET-STOCK-DEV-AMT ROUNDED =
002470             BET-STOCK-PCT-AMT (BET-PAIR-TBL-IX) -
002480             BET-STOCK-AVG-PCT-AMT.
002490     COMPUTE BET-COMP-DEV-AMT ROUNDED =
002500             BET-COMP-PCT-AMT (BET-PAIR-TBL-IX) -
002510             BET-COMP-AVG-PCT-AMT.
002520     COMPUTE BET-VARIANCE-SUM-AMT =
002530             BET-VARIANCE-SUM-AMT +
002540             (BET-COMP-DEV-AMT * BET-COMP-DEV-AMT).
002550     COMPUTE BET-COVARIANCE-SUM-AMT =
002560             BET-COVARIANCE-SUM-AMT +
002570             (BET-STOCK-DEV-AMT * BET-COMP-DEV-AMT).
002580 2100-EXIT.
002590     EXIT.
