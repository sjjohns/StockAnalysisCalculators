000010*****************************************************************
000020*                                                               *
000030*   T E C H N I C A L   I N D I C A T O R   B A T C H  -  M A I N
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    TECH-INDICATOR-BATCH-DRIVER.
000090 AUTHOR.        R HALVORSEN.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  11/14/1987.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  11/14/87  RHH  ORIGINAL VERSION.  DRIVES THE EIGHT SCREENING
000190*                 INDICATOR CALCULATORS FOR THE NIGHTLY WATCH
000200*                 LIST REFRESH RUN.  REQUEST TSR-0114.
000210*  03/02/88  RHH  ADDED COMPARISON-QUOTE-IN TABLE LOAD FOR BETA
000220*                 AND RELATIVE STRENGTH SUBPROGRAMS.  TSR-0140.
000230*  09/19/89  LKT  CORRECTED CONTROL BREAK ON SYMBOL - LAST
000240*                 SYMBOL IN FILE WAS DROPPED ON END OF FILE.
000250*                 REQUEST TSR-0233.
000260*  01/08/91  LKT  WIDENED VOLUME-QTY TO 9(11) PER DATA FEED
000270*                 CHANGE FROM VENDOR.  TSR-0301.
000280*  06/22/93  DMF  ADDED EDIT OF ABSENT OPEN/HIGH/LOW TO CLOSE
000290*                 PER RESEARCH REQUEST.  TSR-0388.
000300*  02/17/95  DMF  END OF JOB SYMBOL COUNT LINE ADDED TO REPORT.
000310*                 TSR-0412.
000320*  08/09/96  PJC  CHANGED COMPARISON TABLE LOOKUP TO SEARCH ALL
000330*                 NOW THAT COMPARE FILE IS DATE SEQUENCED BY
000340*                 THE FEED - NO MORE LINEAR SCAN.  TSR-0455.
000350*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE AND ALL
000360*                 DEPENDENT DATE GROUPS EXPANDED TO A FOUR
000370*                 DIGIT YEAR.  TSR-0500.                          Y2K0500 
000380*  01/25/99  PJC  Y2K FOLLOW UP - COMPARISON TABLE ASCENDING
000390*                 KEY REBUILT ON THE EXPANDED DATE.  TSR-0507.
000400*  07/11/00  SNG  ADDED SECURITY PARAGRAPH AND INSTALLATION ID
000410*                 PER AUDIT FINDING 00-114.  TSR-0522.
000420*  04/30/01  SNG  MINOR - RENAMED WORK AREAS TO MATCH THE 01/99
000430*                 COPYBOOK STANDARD REVIEW.  TSR-0540.
000440*  09/03/02  DPR  ADV.CALC02 RESULT PICKED UP ITS OWN VOLUME-
000450*                 WIDTH RESULT AREA - SEE WS-CALC-VOLUME-RESULT-
000460*                 AREA BELOW; THE PRICE-SHAPED COMMON AREA WAS
000470*                 TRUNCATING THE AVERAGE FOR HIGH VOLUME SYMBOLS.
000480*                 ALSO CORRECTED THE INDICATOR-TOTAL-LINE FILLER,
000490*                 WHICH WAS 7 BYTES SHORT OF INDICATOR-DETAIL-
000500*                 LINE'S TRUE LENGTH.  TSR-0594.
000510*---------------------------------------------------------------
000520*
000530 ENVIRONMENT DIVISION.
000540*
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-3090.
000570 OBJECT-COMPUTER.  IBM-3090.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS NUMERIC-SENTINEL IS "-9999"
000610     UPSI-0 ON STATUS IS TEST-RUN-SW.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT QUOTE-HISTORY-IN     ASSIGN TO "QTYHSTIN"
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS QUOTE-HISTORY-STATUS.
000680     SELECT COMPARISON-QUOTE-IN  ASSIGN TO "CMPQTEIN"
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS COMPARISON-QUOTE-STATUS.
000710     SELECT INDICATOR-REPORT-OUT ASSIGN TO "INDRPTOT"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS INDICATOR-REPORT-STATUS.
000740*
000750 DATA DIVISION.
000760*
000770 FILE SECTION.
000780*
000790*---------------------------------------------------------------
000800*  QUOTE-HISTORY-IN - DAILY QUOTE HISTORY, ASCENDING BY SYMBOL
000810*  THEN QUOTE-DATE.  DRIVING FILE FOR THE CONTROL BREAK BELOW.
000820*---------------------------------------------------------------
000830 FD  QUOTE-HISTORY-IN.
000840 01  QUOTE-HISTORY-IN.
000850     05  QH-SYMBOL-ID              PIC X(10).
000860     05  QH-QUOTE-DATE.
000870         10  QH-QUOTE-YYYY-DATE.
000880             15  QH-QUOTE-CC-DATE  PIC 9(02).
000890             15  QH-QUOTE-YY-DATE  PIC 9(02).
000900         10  QH-QUOTE-MM-DATE      PIC 9(02).
000910         10  QH-QUOTE-DD-DATE      PIC 9(02).
000920     05  QH-QUOTE-DATE-NUM REDEFINES QH-QUOTE-DATE
000930                                   PIC 9(08).
000940     05  QH-OPEN-PRICE-AMT         PIC S9(07)V9(04).
000950     05  QH-HIGH-PRICE-AMT         PIC S9(07)V9(04).
000960     05  QH-LOW-PRICE-AMT          PIC S9(07)V9(04).
000970     05  QH-CLOSE-PRICE-AMT        PIC S9(07)V9(04).
000980     05  QH-CHANGE-AMT             PIC S9(07)V9(04).
000990     05  QH-PERCENT-CHANGE-AMT     PIC S9(03)V9(04).
001000     05  QH-VOLUME-QTY             PIC 9(11).
001010     05  FILLER                    PIC X(09).
001020*
001030*---------------------------------------------------------------
001040*  COMPARISON-QUOTE-IN - BENCHMARK SYMBOL HISTORY, SAME SHAPE
001050*  AS QUOTE-HISTORY-IN, ASCENDING BY QUOTE-DATE ONLY.
001060*---------------------------------------------------------------
001070 FD  COMPARISON-QUOTE-IN.
001080 01  COMPARISON-QUOTE-IN.
001090     05  CQ-SYMBOL-ID              PIC X(10).
001100     05  CQ-QUOTE-DATE.
001110         10  CQ-QUOTE-YYYY-DATE.
001120             15  CQ-QUOTE-CC-DATE  PIC 9(02).
001130             15  CQ-QUOTE-YY-DATE  PIC 9(02).
001140         10  CQ-QUOTE-MM-DATE      PIC 9(02).
001150         10  CQ-QUOTE-DD-DATE      PIC 9(02).
001160     05  CQ-QUOTE-DATE-NUM REDEFINES CQ-QUOTE-DATE
001170                                   PIC 9(08).
001180     05  CQ-OPEN-PRICE-AMT         PIC S9(07)V9(04).
001190     05  CQ-HIGH-PRICE-AMT         PIC S9(07)V9(04).
001200     05  CQ-LOW-PRICE-AMT          PIC S9(07)V9(04).
001210     05  CQ-CLOSE-PRICE-AMT        PIC S9(07)V9(04).
001220     05  CQ-CHANGE-AMT             PIC S9(07)V9(04).
001230     05  CQ-PERCENT-CHANGE-AMT     PIC S9(03)V9(04).
001240     05  CQ-VOLUME-QTY             PIC 9(11).
001250     05  FILLER                    PIC X(09).
001260*
001270*---------------------------------------------------------------
001280*  INDICATOR-REPORT-OUT - ONE DETAIL LINE PER SYMBOL, ONE
001290*  TOTAL LINE AT END OF JOB (REDEFINES THE DETAIL AREA).
001300*---------------------------------------------------------------
001310 FD  INDICATOR-REPORT-OUT.
001320 01  INDICATOR-DETAIL-LINE.
001330     05  RL-SYMBOL-ID              PIC X(10).
001340     05  FILLER                    PIC X(01).
001350     05  RL-SMA-14-AMT             PIC ZZZZZ9.9999.
001360     05  FILLER                    PIC X(01).
001370     05  RL-EMA-14-AMT             PIC ZZZZZ9.9999.
001380     05  FILLER                    PIC X(01).
001390     05  RL-AVG-VOLUME-14-QTY      PIC ZZZZZZZZZZZ9.
001400     05  FILLER                    PIC X(01).
001410     05  RL-UP-DOWN-RATIO-AMT      PIC ZZZ9.9999.
001420     05  FILLER                    PIC X(01).
001430     05  RL-ATR-14-AMT             PIC ZZZZZ9.9999.
001440     05  FILLER                    PIC X(01).
001450     05  RL-MAX-PRICE-AMT          PIC ZZZZZ9.9999.
001460     05  FILLER                    PIC X(01).
001470     05  RL-BETA-AMT               PIC ZZZ9.9999.
001480     05  FILLER                    PIC X(01).
001490     05  RL-RS-PCT-OF-PEAK-AMT     PIC ZZZ9.9999.
001500     05  FILLER                    PIC X(01).
001510 01  INDICATOR-TOTAL-LINE REDEFINES INDICATOR-DETAIL-LINE.
001520     05  TL-LITERAL-AREA           PIC X(30).
001530     05  TL-SYMBOL-COUNT-QTY       PIC ZZZZ9.
001540     05  FILLER                    PIC X(67).
001550*
001560 WORKING-STORAGE SECTION.
001570*
001580 01  WS-FILE-STATUS-GROUP.
001590     05  QUOTE-HISTORY-STATUS      PIC X(02).
001600         88  QUOTE-HISTORY-OK          VALUE "00".
001610         88  QUOTE-HISTORY-EOF         VALUE "10".
001620     05  COMPARISON-QUOTE-STATUS   PIC X(02).
001630         88  COMPARISON-QUOTE-OK       VALUE "00".
001640         88  COMPARISON-QUOTE-EOF      VALUE "10".
001650     05  INDICATOR-REPORT-STATUS   PIC X(02).
001660         88  INDICATOR-REPORT-OK       VALUE "00".
001670*
001680 01  WS-SWITCHES.
001690     05  END-OF-QUOTE-HISTORY-SW   PIC X(01) VALUE "N".
001700         88  END-OF-QUOTE-HISTORY      VALUE "Y".
001710     05  END-OF-COMPARISON-SW      PIC X(01) VALUE "N".
001720         88  END-OF-COMPARISON         VALUE "Y".
001730     05  TEST-RUN-SW               PIC X(01) VALUE "N".
001740         88  TEST-RUN-REQUESTED        VALUE "Y".
001750*
001760 01  WS-CONTROL-BREAK-AREA.
001770     05  WS-PRIOR-SYMBOL-ID        PIC X(10) VALUE SPACES.
001780     05  WS-CURRENT-SYMBOL-ID      PIC X(10) VALUE SPACES.
001790     05  WS-FIRST-RECORD-SW        PIC X(01) VALUE "Y".
001800         88  WS-FIRST-RECORD           VALUE "Y".
001810*
001820 01  WS-COUNTERS.
001830     05  SYMBOL-COUNT-CTR          PIC 9(05) COMP.
001840     05  COMPARISON-COUNT-CTR      PIC 9(04) COMP.
001850     05  WS-SUBSCRIPT-IX           PIC 9(04) COMP.
001860*
001870*---------------------------------------------------------------
001880*  COMPARISON-QUOTE TABLE - LOADED ONCE FROM COMPARISON-QUOTE-IN,
001890*  SEARCHED BY QUOTE-DATE (SEARCH ALL) FROM THE BETA AND
001900*  RELATIVE STRENGTH SUBPROGRAMS.
001910*---------------------------------------------------------------
001920 01  COMPARISON-QUOTE-TABLE.
001930     05  COMPARISON-ENTRY OCCURS 1 TO 2750 TIMES
001940                 DEPENDING ON COMPARISON-COUNT-CTR
001950                 ASCENDING KEY IS COMP-QUOTE-DATE-NUM
001960                 INDEXED BY COMPARISON-IDX.
001970         10  COMP-SYMBOL-ID            PIC X(10).
001980         10  COMP-QUOTE-DATE.
001990             15  COMP-QUOTE-YYYY-DATE.
002000                 20  COMP-QUOTE-CC-DATE PIC 9(02).
002010                 20  COMP-QUOTE-YY-DATE PIC 9(02).
002020             15  COMP-QUOTE-MM-DATE    PIC 9(02).
002030             15  COMP-QUOTE-DD-DATE    PIC 9(02).
002040         10  COMP-QUOTE-DATE-NUM REDEFINES COMP-QUOTE-DATE
002050                                       PIC 9(08).
002060         10  COMP-PRICE-DETAIL.
002070             15  COMP-OPEN-PRICE-AMT   PIC S9(07)V9(04).
002080             15  COMP-HIGH-PRICE-AMT   PIC S9(07)V9(04).
002090             15  COMP-LOW-PRICE-AMT    PIC S9(07)V9(04).
002100             15  COMP-CLOSE-PRICE-AMT  PIC S9(07)V9(04).
002110         10  COMP-PRICE-TABLE REDEFINES COMP-PRICE-DETAIL.
002120             15  COMP-PRICE-ENTRY-AMT  PIC S9(07)V9(04)
002130                                       OCCURS 4 TIMES.
002140         10  COMP-CHANGE-AMT           PIC S9(07)V9(04).
002150         10  COMP-PCT-CHANGE-AMT       PIC S9(03)V9(04).
002160         10  COMP-VOLUME-QTY           PIC 9(11).
002170*
002180*---------------------------------------------------------------
002190*  QUOTE-DETAIL TABLE - ONE SYMBOL'S ASCENDING QUOTE HISTORY,
002200*  REBUILT EACH TIME THE CONTROL BREAK ON SYMBOL FIRES.  PASSED
002210*  BY REFERENCE TO EACH OF THE EIGHT CALCULATOR SUBPROGRAMS.
002220*---------------------------------------------------------------
002230 01  SYMBOL-QUOTE-TABLE.
002240     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
002250     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
002260                 DEPENDING ON SYMBOL-QUOTE-COUNT
002270                 INDEXED BY SYMBOL-QUOTE-IDX.
002280         10  SQ-SYMBOL-ID              PIC X(10).
002290         10  SQ-QUOTE-DATE.
002300             15  SQ-QUOTE-YYYY-DATE.
002310                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
002320                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
002330             15  SQ-QUOTE-MM-DATE      PIC 9(02).
002340             15  SQ-QUOTE-DD-DATE      PIC 9(02).
002350         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
002360                                       PIC 9(08).
002370         10  SQ-PRICE-DETAIL.
002380             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
002390             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
002400             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
002410             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
002420         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
002430             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
002440                                       OCCURS 4 TIMES.
002450         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
002460         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
002470         10  SQ-VOLUME-QTY             PIC 9(11).
002480*
002490 01  WS-CALC-PARAMETERS.
002500     05  CALC-LOOKBACK-DAYS        PIC 9(04) COMP VALUE 14.
002510     05  CALC-LOOKBACK-YEARS       PIC 9(02) COMP VALUE 1.
002520*
002530*---------------------------------------------------------------
002540*  RESULT AREA RETURNED BY EACH CALCULATOR - SEE THE MATCHING
002550*  LINKAGE SECTION DECLARATION IN EVERY CALC01-CALC08 PROGRAM.
002560*---------------------------------------------------------------
002570 01  WS-CALC-RESULT-AREA.
002580     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
002590     05  CALC-RESULT-STATUS-CDE    PIC X(01).
002600         88  CALC-RESULT-VALID         VALUE "V".
002610         88  CALC-RESULT-SENTINEL      VALUE "S".
002620 01  CALC-RESULT-ALPHA-VIEW REDEFINES WS-CALC-RESULT-AREA
002630                                   PIC X(12).
002640*
002650*---------------------------------------------------------------
002660*  ADV.CALC02 ALONE RETURNS A SHARE-VOLUME AVERAGE, NOT A PRICE -
002670*  THE COMMON PRICE-SHAPED RESULT AREA ABOVE (S9(07)V9(04), MAX
002680*  9,999,999) TRUNCATED THE HIGH-ORDER DIGITS OF THE VOLUME
002690*  AVERAGE FOR ACTIVELY TRADED SYMBOLS.  09/03/02  DPR  ADDED
002700*  THIS VOLUME-WIDTH RESULT AREA, SIZED TO MATCH DAILY-QUOTE
002710*  VOLUME-QTY PIC 9(11), FOR THE ADV.CALC02 INTERFACE ONLY.
002720*  TSR-0594.
002730*---------------------------------------------------------------
002740 01  WS-CALC-VOLUME-RESULT-AREA.
002750     05  CALC-VOLUME-RESULT-QTY    PIC 9(11).
002760     05  CALC-VOLUME-RESULT-STATUS-CDE PIC X(01).
002770         88  CALC-VOLUME-RESULT-VALID    VALUE "V".
002780         88  CALC-VOLUME-RESULT-SENTINEL VALUE "S".
002790*
002800 01  WS-REPORT-VALUES.
002810     05  SMA-14-RESULT-AMT         PIC S9(07)V9(04).
002820     05  EMA-14-RESULT-AMT         PIC S9(07)V9(04).
002830     05  AVG-VOLUME-14-RESULT-QTY  PIC 9(11).
002840     05  UP-DOWN-RATIO-RESULT-AMT  PIC S9(03)V9(04).
002850     05  ATR-14-RESULT-AMT         PIC S9(07)V9(04).
002860     05  MAX-PRICE-RESULT-AMT      PIC S9(07)V9(04).
002870     05  BETA-RESULT-AMT           PIC S9(03)V9(04).
002880     05  RS-PCT-OF-PEAK-RESULT-AMT PIC S9(03)V9(04).
002890*
002900 01  WS-TOTAL-LINE-LITERAL         PIC X(30)
002910                           VALUE "SYMBOLS PROCESSED THIS RUN -".
002920*
002930 PROCEDURE DIVISION.
002940*
002950 0000-MAIN-PROCESS.
002960     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
002970     PERFORM 1500-LOAD-COMPARISON-QUOTES THRU 1500-EXIT.
002980     PERFORM 2000-PROCESS-QUOTE-HISTORY THRU 2000-EXIT
002990         UNTIL END-OF-QUOTE-HISTORY.
003000     PERFORM 6000-FINISH-LAST-SYMBOL THRU 6000-EXIT.
003010     PERFORM 8000-WRITE-TOTAL-LINE THRU 8000-EXIT.
003020     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
003030     GOBACK.
003040*
003050 1000-INITIALIZE-RUN.
003060     OPEN INPUT  QUOTE-HISTORY-IN
003070                 COMPARISON-QUOTE-IN.
003080     OPEN OUTPUT INDICATOR-REPORT-OUT.
003090     MOVE ZEROS  TO SYMBOL-COUNT-CTR
003100                    COMPARISON-COUNT-CTR.
003110     MOVE "Y"    TO WS-FIRST-RECORD-SW.
003120 1000-EXIT.
003130     EXIT.
003140*
003150*---------------------------------------------------------------
003160*  1500 SERIES - LOAD THE COMPARISON SYMBOL'S FULL HISTORY INTO
003170*  A TABLE KEYED BY QUOTE-DATE.  THE COMPARISON FEED ARRIVES IN
003180*  ASCENDING DATE ORDER SO THE ASCENDING KEY IS SATISFIED AS
003190*  BUILT (NO SORT STEP REQUIRED).                                 Y2K0500 
003200*---------------------------------------------------------------
003210 1500-LOAD-COMPARISON-QUOTES.
003220     PERFORM 1510-READ-COMPARISON-RECORD THRU 1510-EXIT.
003230     PERFORM 1520-LOAD-COMPARISON-LOOP THRU 1520-EXIT
003240         UNTIL END-OF-COMPARISON.
003250 1500-EXIT.
003260     EXIT.
003270*
003280 1510-READ-COMPARISON-RECORD.
003290     READ COMPARISON-QUOTE-IN
003300         AT END MOVE "Y" TO END-OF-COMPARISON-SW.
003310 1510-EXIT.
003320     EXIT.
003330*
003340 1520-LOAD-COMPARISON-LOOP.
003350     ADD 1 TO COMPARISON-COUNT-CTR.
003360     MOVE CQ-SYMBOL-ID       TO COMP-SYMBOL-ID
003370                                    (COMPARISON-COUNT-CTR).
003380     MOVE CQ-QUOTE-DATE-NUM  TO COMP-QUOTE-DATE-NUM
003390                                    (COMPARISON-COUNT-CTR).
003400     MOVE CQ-OPEN-PRICE-AMT  TO COMP-OPEN-PRICE-AMT
003410                                    (COMPARISON-COUNT-CTR).
003420     MOVE CQ-HIGH-PRICE-AMT  TO COMP-HIGH-PRICE-AMT
003430                                    (COMPARISON-COUNT-CTR).
003440     MOVE CQ-LOW-PRICE-AMT   TO COMP-LOW-PRICE-AMT
003450                                    (COMPARISON-COUNT-CTR).
003460     MOVE CQ-CLOSE-PRICE-AMT TO COMP-CLOSE-PRICE-AMT
003470                                    (COMPARISON-COUNT-CTR).
003480     MOVE CQ-CHANGE-AMT      TO COMP-CHANGE-AMT
003490                                    (COMPARISON-COUNT-CTR).
003500     MOVE CQ-PERCENT-CHANGE-AMT
003510                             TO COMP-PCT-CHANGE-AMT
003520                                    (COMPARISON-COUNT-CTR).
003530     MOVE CQ-VOLUME-QTY      TO COMP-VOLUME-QTY
003540                                    (COMPARISON-COUNT-CTR).
003550     PERFORM 1510-READ-COMPARISON-RECORD THRU 1510-EXIT.
003560 1520-EXIT.
003570     EXIT.
003580*
003590*---------------------------------------------------------------
003600*  2000 SERIES - DRIVE QUOTE-HISTORY-IN.  A CONTROL BREAK ON
003610*  SYMBOL-ID CLOSES OUT ONE SYMBOL'S TABLE AND CALLS THE EIGHT
003620*  CALCULATORS BEFORE THE NEXT SYMBOL'S QUOTES ARE ACCUMULATED.
003630*---------------------------------------------------------------
003640 2000-PROCESS-QUOTE-HISTORY.
003650     PERFORM 2010-READ-QUOTE-HISTORY THRU 2010-EXIT.
003660     IF NOT END-OF-QUOTE-HISTORY
003670         PERFORM 2020-EDIT-QUOTE THRU 2020-EXIT
003680         IF WS-FIRST-RECORD
003690             MOVE "N"           TO WS-FIRST-RECORD-SW
003700             MOVE QH-SYMBOL-ID  TO WS-PRIOR-SYMBOL-ID
003710         END-IF
003720         IF QH-SYMBOL-ID NOT EQUAL WS-PRIOR-SYMBOL-ID
003730             PERFORM 3000-PROCESS-SYMBOL THRU 3000-EXIT
003740             MOVE ZEROS         TO SYMBOL-QUOTE-COUNT
003750             MOVE QH-SYMBOL-ID  TO WS-PRIOR-SYMBOL-ID
003760         END-IF
003770         PERFORM 2030-ACCUMULATE-QUOTE THRU 2030-EXIT
003780     END-IF.
003790 2000-EXIT.
003800     EXIT.
003810*
003820 2010-READ-QUOTE-HISTORY.
003830     READ QUOTE-HISTORY-IN
003840         AT END MOVE "Y" TO END-OF-QUOTE-HISTORY-SW.
003850 2010-EXIT.
003860     EXIT.
003870*
003880*---------------------------------------------------------------
003890*  2020 - APPLY THE FEED'S ABSENT-VALUE RULE.  OPEN, HIGH AND
003900*  LOW DEFAULT TO THE DAY'S CLOSE WHEN THE FEED CARRIES THE
003910*  -9999.0000 SENTINEL.  CLOSE, CHANGE AND PERCENT-CHANGE ARE
003920*  LEFT AT THE SENTINEL WHEN UNSET - NO SUBSTITUTE IS DEFINED
003930*  FOR THOSE THREE.  TSR-0388.
003940*---------------------------------------------------------------
003950 2020-EDIT-QUOTE.
003960     IF QH-OPEN-PRICE-AMT EQUAL -9999.0000
003970         MOVE QH-CLOSE-PRICE-AMT TO QH-OPEN-PRICE-AMT
003980     END-IF.
003990     IF QH-HIGH-PRICE-AMT EQUAL -9999.0000
004000         MOVE QH-CLOSE-PRICE-AMT TO QH-HIGH-PRICE-AMT
004010     END-IF.
004020     IF QH-LOW-PRICE-AMT EQUAL -9999.0000
004030         MOVE QH-CLOSE-PRICE-AMT TO QH-LOW-PRICE-AMT
004040     END-IF.
004050 2020-EXIT.
004060     EXIT.
004070*
004080 2030-ACCUMULATE-QUOTE.
004090     ADD 1 TO SYMBOL-QUOTE-COUNT.
004100     MOVE QH-SYMBOL-ID       TO SQ-SYMBOL-ID
004110                                    (SYMBOL-QUOTE-COUNT).
004120     MOVE QH-QUOTE-DATE-NUM  TO SQ-QUOTE-DATE-NUM
004130                                    (SYMBOL-QUOTE-COUNT).
004140     MOVE QH-OPEN-PRICE-AMT  TO SQ-OPEN-PRICE-AMT
004150                                    (SYMBOL-QUOTE-COUNT).
004160     MOVE QH-HIGH-PRICE-AMT  TO SQ-HIGH-PRICE-AMT
004170                                    (SYMBOL-QUOTE-COUNT).
004180     MOVE QH-LOW-PRICE-AMT   TO SQ-LOW-PRICE-AMT
004190                                    (SYMBOL-QUOTE-COUNT).
004200     MOVE QH-CLOSE-PRICE-AMT TO SQ-CLOSE-PRICE-AMT
004210                                    (SYMBOL-QUOTE-COUNT).
004220     MOVE QH-CHANGE-AMT      TO SQ-CHANGE-AMT
004230                                    (SYMBOL-QUOTE-COUNT).
004240     MOVE QH-PERCENT-CHANGE-AMT
004250                             TO SQ-PCT-CHANGE-AMT
004260                                    (SYMBOL-QUOTE-COUNT).
004270     MOVE QH-VOLUME-QTY      TO SQ-VOLUME-QTY
004280                                    (SYMBOL-QUOTE-COUNT).
004290 2030-EXIT.
004300     EXIT.
004310*
004320*---------------------------------------------------------------
004330*  3000 SERIES - ONE SYMBOL IS COMPLETE.  CALL EACH OF THE
004340*  EIGHT CALCULATOR SUBPROGRAMS AND WRITE ONE DETAIL LINE.
004350*---------------------------------------------------------------
004360 3000-PROCESS-SYMBOL.
004370     ADD 1 TO SYMBOL-COUNT-CTR.
004380     CALL "SMA.CALC05" USING SYMBOL-QUOTE-TABLE
004390                             CALC-LOOKBACK-DAYS
004400                             WS-CALC-RESULT-AREA.
004410     MOVE CALC-RESULT-AMT TO SMA-14-RESULT-AMT.
004420     CALL "EMA.CALC01" USING SYMBOL-QUOTE-TABLE
004430                             CALC-LOOKBACK-DAYS
004440                             WS-CALC-RESULT-AREA.
004450     MOVE CALC-RESULT-AMT TO EMA-14-RESULT-AMT.
004460     CALL "ADV.CALC02" USING SYMBOL-QUOTE-TABLE
004470                             CALC-LOOKBACK-DAYS
004480                             WS-CALC-VOLUME-RESULT-AREA.
004490     MOVE CALC-VOLUME-RESULT-QTY TO AVG-VOLUME-14-RESULT-QTY.
004500     CALL "UDR.CALC03" USING SYMBOL-QUOTE-TABLE
004510                             CALC-LOOKBACK-DAYS
004520                             WS-CALC-RESULT-AREA.
004530     MOVE CALC-RESULT-AMT TO UP-DOWN-RATIO-RESULT-AMT.
004540     CALL "ATR.CALC08" USING SYMBOL-QUOTE-TABLE
004550                             CALC-LOOKBACK-DAYS
004560                             WS-CALC-RESULT-AREA.
004570     MOVE CALC-RESULT-AMT TO ATR-14-RESULT-AMT.
004580     CALL "MXP.CALC04" USING SYMBOL-QUOTE-TABLE
004590                             WS-CALC-RESULT-AREA.
004600     MOVE CALC-RESULT-AMT TO MAX-PRICE-RESULT-AMT.
004610     CALL "BET.CALC07" USING SYMBOL-QUOTE-TABLE
004620                             COMPARISON-QUOTE-TABLE
004630                             WS-CALC-RESULT-AREA.
004640     MOVE CALC-RESULT-AMT TO BETA-RESULT-AMT.
004650     CALL "RSP.CALC06" USING SYMBOL-QUOTE-TABLE
004660                             COMPARISON-QUOTE-TABLE
004670                             CALC-LOOKBACK-YEARS
004680                             WS-CALC-RESULT-AREA.
004690     MOVE CALC-RESULT-AMT TO RS-PCT-OF-PEAK-RESULT-AMT.
004700     PERFORM 7000-WRITE-DETAIL-LINE THRU 7000-EXIT.
004710 3000-EXIT.
004720     EXIT.
004730*
004740 6000-FINISH-LAST-SYMBOL.
004750     IF SYMBOL-QUOTE-COUNT GREATER THAN ZERO
004760         PERFORM 3000-PROCESS-SYMBOL THRU 3000-EXIT
004770     END-IF.
004780 6000-EXIT.
004790     EXIT.
004800*
004810 7000-WRITE-DETAIL-LINE.
004820     MOVE WS-PRIOR-SYMBOL-ID       TO RL-SYMBOL-ID.
004830     MOVE SMA-14-RESULT-AMT        TO RL-SMA-14-AMT.
004840     MOVE EMA-14-RESULT-AMT        TO RL-EMA-14-AMT.
004850     MOVE AVG-VOLUME-14-RESULT-QTY TO RL-AVG-VOLUME-14-QTY.
004860     MOVE UP-DOWN-RATIO-RESULT-AMT TO RL-UP-DOWN-RATIO-AMT.
004870     MOVE ATR-14-RESULT-AMT        TO RL-ATR-14-AMT.
004880     MOVE MAX-PRICE-RESULT-AMT     TO RL-MAX-PRICE-AMT.
004890     MOVE BETA-RESULT-AMT          TO RL-BETA-AMT.
004900     MOVE RS-PCT-OF-PEAK-RESULT-AMT
004910                                   TO RL-RS-PCT-OF-PEAK-AMT.
004920     WRITE INDICATOR-DETAIL-LINE.
004930 7000-EXIT.
004940     EXIT.
004950*
004960*---------------------------------------------------------------
004970*  8000 - END OF JOB TOTAL LINE.  THE ONLY "TOTAL" THIS REPORT
004980*  CARRIES IS A COUNT OF SYMBOLS PROCESSED - NONE OF THE
004990*  PER-SYMBOL INDICATOR VALUES ARE ADDITIVE ACROSS SYMBOLS.
005000*  TSR-0412.
005010*---------------------------------------------------------------
005020 8000-WRITE-TOTAL-LINE.
005030     MOVE SPACES TO INDICATOR-DETAIL-LINE.
005040     MOVE WS-TOTAL-LINE-LITERAL TO TL-LITERAL-AREA.
005050     MOVE SYMBOL-COUNT-CTR      TO TL-SYMBOL-COUNT-QTY.
005060     WRITE INDICATOR-DETAIL-LINE.
005070 8000-EXIT.
005080     EXIT.
005090*
005100 9000-TERMINATE-RUN.
005110     CLOSE QUOTE-HISTORY-IN
005120           COMPARISON-QUOTE-IN
005130           INDICATOR-REPORT-OUT.
005140 9000-EXIT.
005150     EXIT.
