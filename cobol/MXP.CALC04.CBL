000010*****************************************************************
000020*                                                               *
000030*   M A X   P R I C E   C A L C U L A T O R
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    MAX-PRICE-CALCULATOR.
000090 AUTHOR.        R HALVORSEN.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  11/19/1987.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  11/19/87  RHH  ORIGINAL VERSION.  SCANS THE ENTIRE QUOTE LIST
000190*                 FOR THE HIGHEST HIGH-PRICE ON RECORD - NO
000200*                 LOOKBACK PERIOD, THE WHOLE HISTORY IS SCANNED.
000210*                 TSR-0114.
000220*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUP IN THE
000230*                 LINKAGE TABLE EXPANDED TO A FOUR DIGIT YEAR.
000240*                 TSR-0500.
000250*  11/05/01  SNG  AUDIT FINDING 00-114 FOLLOW-UP REVIEW -
000260*                 CONFIRMED SECURITY AND INSTALLATION PARAGRAPHS
000270*                 ALREADY MEET THE STANDARD.  TSR-0546.
000280*---------------------------------------------------------------
000290*
000300 ENVIRONMENT DIVISION.
000310*
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER.  IBM-3090.
000340 OBJECT-COMPUTER.  IBM-3090.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS NUMERIC-SENTINEL IS "-9999".
000380*
000390 DATA DIVISION.
000400*
000410 WORKING-STORAGE SECTION.
000420*
000430 01  WS-MAXPRICE-WORK-AREA.
000440     05  MAXPRICE-SCAN-IX          PIC 9(04) COMP.
000450     05  MAXPRICE-HIGH-AMT         PIC S9(07)V9(04) COMP.
000460*
000470 01  WS-MAXPRICE-WORK-VIEW REDEFINES WS-MAXPRICE-WORK-AREA.
000480     05  FILLER                    PIC X(02).
000490     05  MAXPRICE-WORK-ALPHA-VIEW  PIC X(09).
000500*
000510 LINKAGE SECTION.
000520*
000530 01  SYMBOL-QUOTE-TABLE.
000540     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000550     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000560                 DEPENDING ON SYMBOL-QUOTE-COUNT
000570                 INDEXED BY SYMBOL-QUOTE-IDX.
000580         10  SQ-SYMBOL-ID              PIC X(10).
000590         10  SQ-QUOTE-DATE.
000600             15  SQ-QUOTE-YYYY-DATE.
000610                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000620                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000630             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000640             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000650         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000660                                       PIC 9(08).
000670         10  SQ-PRICE-DETAIL.
000680             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000690             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000700             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000710             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000720         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000730             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000740                                       OCCURS 4 TIMES.
000750         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000760         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000770         10  SQ-VOLUME-QTY             PIC 9(11).
000780*
000790 01  CALC-RESULT-AREA.
000800     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
000810     05  CALC-RESULT-STATUS-CDE    PIC X(01).
000820         88  CALC-RESULT-VALID         VALUE "V".
000830         88  CALC-RESULT-SENTINEL      VALUE "S".
000840*
000850 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
000860                          CALC-RESULT-AREA.
000870*
000880 0000-MAIN-PROCESS.
000890     MOVE ZEROS TO MAXPRICE-HIGH-AMT.
000900     IF SYMBOL-QUOTE-COUNT IS GREATER THAN ZERO
000910         PERFORM 1000-SCAN-HIGH THRU 1000-EXIT
000920             VARYING MAXPRICE-SCAN-IX FROM 1 BY 1
000930             UNTIL MAXPRICE-SCAN-IX GREATER THAN
000940                   SYMBOL-QUOTE-COUNT
000950     END-IF.
000960     MOVE MAXPRICE-HIGH-AMT TO CALC-RESULT-AMT.
000970     MOVE "V"                TO CALC-RESULT-STATUS-CDE.
000980     GOBACK.
000990*
001000*---------------------------------------------------------------
001010*  1000 - HIGHEST HIGH-PRICE-AMT ACROSS THE FULL QUOTE LIST. AN
001020*  EMPTY LIST LEAVES THE RESULT AT ZERO.  BUSINESS RULE 8.
001030*---------------------------------------------------------------
001040 1000-SCAN-HIGH.
001050     IF SQ-HIGH-PRICE-AMT (MAXPRICE-SCAN-IX) IS GREATER THAN
001060        MAXPRICE-HIGH-AMT
001070         MOVE SQ-HIGH-PRICE-AMT (MAXPRICE-SCAN-IX)
001080             TO MAXPRICE-HIGH-AMT
001090     END-IF.
001100 1000-EXIT.
001110     EXIT.
