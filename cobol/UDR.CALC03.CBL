000010*****************************************************************
000020*                                                               *
000030*   U P / D O W N   V O L U M E   R A T I O   C A L C U L A T O R
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    UP-DOWN-VOL-RATIO-CALCULATOR.
000090 AUTHOR.        R HALVORSEN.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  11/18/1987.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  11/18/87  RHH  ORIGINAL VERSION.  CLASSIFIES EACH QUOTE IN THE
000190*                 TRAILING WINDOW AS AN UP DAY OR A DOWN DAY BY
000200*                 COMPARING CLOSE TO PRIOR CLOSE, THEN SUMS THE
000210*                 SHARE VOLUME OF EACH CAMP.  TSR-0114.
000220*  02/03/89  LKT  DOWN VOLUME OF ZERO NO LONGER ABENDS ON DIVIDE
000230*                 - RATIO IS SET TO THE MAXIMUM REPRESENTABLE
000240*                 VALUE OF THE RESULT FIELD.  TSR-0219.
000250*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUP IN THE
000260*                 LINKAGE TABLE EXPANDED TO A FOUR DIGIT YEAR.
000270*                 TSR-0500.
000280*---------------------------------------------------------------
000290*
000300 ENVIRONMENT DIVISION.
000310*
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER.  IBM-3090.
000340 OBJECT-COMPUTER.  IBM-3090.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS NUMERIC-SENTINEL IS "-9999".
000380*
000390 DATA DIVISION.
000400*
000410 WORKING-STORAGE SECTION.
000420*
000430 01  WS-UPDOWN-WORK-AREA.
000440     05  UPDOWN-WINDOW-CTR         PIC 9(04) COMP.
000450     05  UPDOWN-START-IX           PIC 9(04) COMP.
000460     05  UPDOWN-FOLD-IX            PIC 9(04) COMP.
000470     05  UP-VOLUME-ACCUM-QTY       PIC 9(13) COMP.
000480     05  DOWN-VOLUME-ACCUM-QTY     PIC 9(13) COMP.
000490*
000500 01  WS-UPDOWN-WORK-VIEW REDEFINES WS-UPDOWN-WORK-AREA.
000510     05  FILLER                    PIC X(12).
000520     05  UPDOWN-WORK-ALPHA-VIEW    PIC X(26).
000530*
000540 LINKAGE SECTION.
000550*
000560 01  SYMBOL-QUOTE-TABLE.
000570     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000580     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000590                 DEPENDING ON SYMBOL-QUOTE-COUNT
000600                 INDEXED BY SYMBOL-QUOTE-IDX.
000610         10  SQ-SYMBOL-ID              PIC X(10).
000620         10  SQ-QUOTE-DATE.
000630             15  SQ-QUOTE-YYYY-DATE.
000640                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000650                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000660             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000670             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000680         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000690                                       PIC 9(08).
000700         10  SQ-PRICE-DETAIL.
000710             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000720             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000730             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000740             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000750         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000760             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000770                                       OCCURS 4 TIMES.
000780         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000790         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000800         10  SQ-VOLUME-QTY             PIC 9(11).
000810*
000820 01  CALC-LOOKBACK-DAYS            PIC 9(04) COMP.
000830*
000840 01  CALC-RESULT-AREA.
000850     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
000860     05  CALC-RESULT-STATUS-CDE    PIC X(01).
000870         88  CALC-RESULT-VALID         VALUE "V".
000880         88  CALC-RESULT-SENTINEL      VALUE "S".
000890*
000900 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
000910                          CALC-LOOKBACK-DAYS
000920                          CALC-RESULT-AREA.
000930*
000940 0000-MAIN-PROCESS.
000950     PERFORM 1000-SET-WINDOW-BOUNDS THRU 1000-EXIT.
000960     MOVE ZEROS TO UP-VOLUME-ACCUM-QTY.
000970     MOVE ZEROS TO DOWN-VOLUME-ACCUM-QTY.
000980     PERFORM 2000-CLASSIFY-VOLUME THRU 2000-EXIT
000990         VARYING UPDOWN-FOLD-IX FROM UPDOWN-START-IX BY 1
001000         UNTIL UPDOWN-FOLD-IX GREATER THAN SYMBOL-QUOTE-COUNT.
001010     PERFORM 3000-COMPUTE-RATIO THRU 3000-EXIT.
001020     GOBACK.
001030*
001040*---------------------------------------------------------------
001050*  1000 - THE FIRST QUOTE ON FILE HAS NO PRIOR CLOSE TO COMPARE
001060*  AGAINST, SO THE WINDOW IS MIN(QUOTES ON HAND - 1, LOOKBACK
001070*  DAYS) TRADING DAYS, WALKED FROM THE SECOND QUOTE FORWARD.
001080*  BUSINESS RULE 4.  05/14/02  DPR  WINDOW WAS SHORTING THE
001090*  CALLER ONE TRADING DAY - RECAST TO THE SAME MIN(SIZE - 1, N)
001100*  FORM AS THE TRUE-RANGE CALCULATOR.  TSR-0588.
001110*---------------------------------------------------------------
001120 1000-SET-WINDOW-BOUNDS.
001130     IF SYMBOL-QUOTE-COUNT IS LESS THAN 2
001140         MOVE ZEROS TO UPDOWN-WINDOW-CTR
001150     ELSE
001160         IF (SYMBOL-QUOTE-COUNT - 1) IS LESS THAN
001170            CALC-LOOKBACK-DAYS
001180             COMPUTE UPDOWN-WINDOW-CTR = SYMBOL-QUOTE-COUNT - 1
001190         ELSE
001200             MOVE CALC-LOOKBACK-DAYS TO UPDOWN-WINDOW-CTR
001210         END-IF
001220     END-IF.
001230     COMPUTE UPDOWN-START-IX =
001240             SYMBOL-QUOTE-COUNT - UPDOWN-WINDOW-CTR + 1.
001250 1000-EXIT.
001260     EXIT.
001270*
001280*---------------------------------------------------------------
001290*  2000 - AN UNCHANGED CLOSE IS NOT A THIRD CASE - BUSINESS RULE
001300*  4 COUNTS CLOSE LESS THAN OR EQUAL TO PRIOR CLOSE AS A DOWN
001310*  DAY, SO THE ELSE LEG BELOW COVERS BOTH.  08/19/02  DPR  DAYS
001320*  WITH AN UNCHANGED CLOSE WERE FALLING THROUGH BOTH LEGS OF A
001330*  NESTED IF AND THEIR VOLUME WAS NEVER ACCUMULATED EITHER SIDE.
001340*  TSR-0591.
001350*---------------------------------------------------------------
001360 2000-CLASSIFY-VOLUME.
001370     IF SQ-CLOSE-PRICE-AMT (UPDOWN-FOLD-IX) IS GREATER THAN
001380        SQ-CLOSE-PRICE-AMT (UPDOWN-FOLD-IX - 1)
001390         ADD SQ-VOLUME-QTY (UPDOWN-FOLD-IX) TO
001400             UP-VOLUME-ACCUM-QTY
001410     ELSE
001420         ADD SQ-VOLUME-QTY (UPDOWN-FOLD-IX) TO
001430             DOWN-VOLUME-ACCUM-QTY
001440     END-IF.
001450 2000-EXIT.
001460     EXIT.
001470*
001480*---------------------------------------------------------------
001490*  3000 - DOWN VOLUME OF ZERO WOULD ABEND ON DIVIDE, SO THE
001500*  RATIO IS PEGGED TO THE RESULT FIELD'S MAXIMUM VALUE INSTEAD.
001510*---------------------------------------------------------------
001520 3000-COMPUTE-RATIO.
001530     IF DOWN-VOLUME-ACCUM-QTY EQUAL ZERO
001540         MOVE 9999999.9999 TO CALC-RESULT-AMT
001550     ELSE
001560         COMPUTE CALC-RESULT-AMT ROUNDED =
001570                 UP-VOLUME-ACCUM-QTY / DOWN-VOLUME-ACCUM-QTY
001580     END-IF.
001590     MOVE "V" TO CALC-RESULT-STATUS-CDE.
001600 3000-EXIT.
001610     EXIT.
