000010*****************************************************************
000020*                                                               *
000030*   P R I C E   R A N G E   R E S U L T   L A Y O U T
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    PRICE-RANGE-RESULT-LAYOUT.
000090 AUTHOR.        S NAKAGAWA.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  02/09/1990.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  02/09/90  SKN  ORIGINAL VERSION.  RESERVES THE RESULT LAYOUT
000190*                 FOR A PROPOSED MAX/MIN-WITH-DATE PRICE RANGE
000200*                 CALCULATOR THE RESEARCH DESK ASKED FOR BUT NEVER
000210*                 FUNDED - SEE MAX-PRICE-CALCULATOR (MXP.CALC04)
000220*                 FOR THE MAXIMUM-ONLY VERSION THAT DID GET
000230*                 BUILT.  NO PROGRAM ON THIS SYSTEM POPULATES
000240*                 THIS LAYOUT.  TSR-0142.
000250*  11/03/98  PJC  YEAR 2000 REMEDIATION - THE TWO DATE GROUPS
000260*                 EXPANDED TO A FOUR DIGIT YEAR.  TSR-0500.
000270*  07/11/00  SNG  AUDIT FINDING 00-114 REVIEW - CONFIRMED
000280*                 SECURITY AND INSTALLATION PARAGRAPHS ALREADY
000290*                 MEET THE NEW STANDARD.  LAYOUT STILL NOT
000300*                 POPULATED BY ANY PROGRAM.  TSR-0522.
000310*---------------------------------------------------------------
000320*
000330 ENVIRONMENT DIVISION.
000340*
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-3090.
000370 OBJECT-COMPUTER.  IBM-3090.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS NUMERIC-SENTINEL IS "-9999".
000410*
000420 DATA DIVISION.
000430*
000440 WORKING-STORAGE SECTION.
000450*
000460*---------------------------------------------------------------
000470*  PRICE-RANGE-RESULT - MAX/MIN PRICE SEEN OVER A QUOTE LIST,
000480*  EACH WITH THE DATE IT OCCURRED.  LAYOUT ONLY - NOT POPULATED
000490*  BY ANY CALCULATOR ON THIS SYSTEM.
000500*---------------------------------------------------------------
000510 01  PRICE-RANGE-RESULT-RECORD.
000520     05  PRR-SYMBOL-ID             PIC X(10).
000530     05  PRR-MAX-PRICE-AMT         PIC S9(07)V9(04).
000540     05  PRR-MAX-PRICE-DATE.
000550         10  PRR-MAX-PRICE-YYYY-DATE.
000560             15  PRR-MAX-PRICE-CC-DATE  PIC 9(02).
000570             15  PRR-MAX-PRICE-YY-DATE  PIC 9(02).
000580         10  PRR-MAX-PRICE-MM-DATE      PIC 9(02).
000590         10  PRR-MAX-PRICE-DD-DATE      PIC 9(02).
000600     05  PRR-MAX-PRICE-DATE-NUM REDEFINES PRR-MAX-PRICE-DATE
000610                                       PIC 9(08).
000620     05  PRR-MIN-PRICE-AMT         PIC S9(07)V9(04).
000630     05  PRR-MIN-PRICE-DATE.
000640         10  PRR-MIN-PRICE-YYYY-DATE.
000650             15  PRR-MIN-PRICE-CC-DATE  PIC 9(02).
000660             15  PRR-MIN-PRICE-YY-DATE  PIC 9(02).
000670         10  PRR-MIN-PRICE-MM-DATE      PIC 9(02).
000680         10  PRR-MIN-PRICE-DD-DATE      PIC 9(02).
000690     05  PRR-MIN-PRICE-DATE-NUM REDEFINES PRR-MIN-PRICE-DATE
000700                                       PIC 9(08).
000710     05  PRR-PRICE-DETAIL.
000720         10  PRR-MAX-PRICE-VIEW-AMT    PIC S9(07)V9(04).
000730         10  PRR-MIN-PRICE-VIEW-AMT    PIC S9(07)V9(04).
000740     05  PRR-PRICE-TABLE REDEFINES PRR-PRICE-DETAIL.
000750         10  PRR-PRICE-ENTRY-AMT       PIC S9(07)V9(04)
000760                                       OCCURS 2 TIMES.
000770     05  FILLER                        PIC X(20).
000780*
000790 PROCEDURE DIVISION.
000800*
000810 0000-MAIN-PROCESS.
000820     GOBACK.
