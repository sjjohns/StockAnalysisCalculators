000010*****************************************************************
000020*                                                               *
000030*   R E L A T I V E   S T R E N G T H   %   O F   P E A K
000040*   C A L C U L A T O R
000050*                                                               *
000060*****************************************************************
000070 IDENTIFICATION DIVISION.
000080*
000090 PROGRAM-ID.    REL-STRENGTH-PCT-CALCULATOR.
000100 AUTHOR.        R HALVORSEN.
000110 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000120 DATE-WRITTEN.  11/23/1987.
000130 DATE-COMPILED.
000140 SECURITY.      INTERNAL USE ONLY.
000150*
000160*---------------------------------------------------------------
000170*  M A I N T E N A N C E   H I S T O R Y
000180*---------------------------------------------------------------
000190*  11/23/87  RHH  ORIGINAL VERSION.  TODAY'S RATIO OF STOCK CLOSE
000200*                 TO COMPARISON CLOSE IS SCALED AGAINST THE MIN
000210*                 AND MAX RATIO SEEN OVER THE TRAILING N YEARS.
000220*                 TSR-0119.
000230*  02/03/89  LKT  FILTER DATE NOW A STRAIGHT CCYYMMDD SUBTRACTION
000240*                 OF YEARS*10000 - NO CALENDAR TABLE NEEDED SINCE
000250*                 MONTH/DAY ARE HELD FIXED.  TSR-0219.
000260*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUPS IN
000270*                 BOTH LINKAGE TABLES EXPANDED TO A FOUR DIGIT
000280*                 YEAR.  FILTER-DATE ARITHMETIC RE-VERIFIED
000290*                 ACROSS THE CENTURY BOUNDARY.  TSR-0500.
000300*  02/18/02  DPR  COMPARISON TABLE SEARCH ALL RE-VERIFIED
000310*                 COMPATIBLE WITH THE EXPANDED ASCENDING KEY
000320*                 REBUILT UNDER TSR-0507.  NO CODE CHANGE.
000330*                 TSR-0563.
000340*---------------------------------------------------------------
000350*
000360 ENVIRONMENT DIVISION.
000370*
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.  IBM-3090.
000400 OBJECT-COMPUTER.  IBM-3090.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS NUMERIC-SENTINEL IS "-9999".
000440*
000450 DATA DIVISION.
000460*
000470 WORKING-STORAGE SECTION.
000480*
000490 01  WS-RSP-WORK-AREA.
000500     05  RSP-SCAN-IX               PIC 9(04) COMP.
000510     05  RSP-TODAY-IX              PIC 9(04) COMP.
000520     05  RSP-TODAY-DATE-NUM        PIC 9(08) COMP.
000530     05  RSP-FILTER-DATE-NUM       PIC 9(08) COMP.
000540     05  RSP-MIN-RATIO-AMT         PIC S9(07)V9(04) COMP.
000550     05  RSP-MAX-RATIO-AMT         PIC S9(07)V9(04) COMP.
000560     05  RSP-TODAY-RATIO-AMT       PIC S9(07)V9(04) COMP.
000570     05  RSP-DAY-RATIO-AMT         PIC S9(07)V9(04) COMP.
000580     05  RSP-COMPARISON-CLOSE-AMT  PIC S9(07)V9(04) COMP.
000590     05  RSP-COMPARISON-FOUND-SW   PIC X(01).
000600         88  RSP-COMPARISON-FOUND     VALUE "Y".
000610         88  RSP-COMPARISON-NOT-FOUND VALUE "N".
000620*
000630 01  WS-RSP-WORK-VIEW REDEFINES WS-RSP-WORK-AREA.
000640     05  FILLER                    PIC X(24).
000650     05  RSP-WORK-ALPHA-VIEW       PIC X(29).
000660*
000670 LINKAGE SECTION.
000680*
000690 01  SYMBOL-QUOTE-TABLE.
000700     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000710     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000720                 DEPENDING ON SYMBOL-QUOTE-COUNT
000730                 INDEXED BY SYMBOL-QUOTE-IDX.
000740         10  SQ-SYMBOL-ID              PIC X(10).
000750         10  SQ-QUOTE-DATE.
000760             15  SQ-QUOTE-YYYY-DATE.
000770                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000780                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000790             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000800             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000810         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000820                                       PIC 9(08).
000830         10  SQ-PRICE-DETAIL.
000840             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000850             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000860             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000870             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000880         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000890             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000900                                       OCCURS 4 TIMES.
000910         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000920         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000930         10  SQ-VOLUME-QTY             PIC 9(11).
000940*
000950 01  COMPARISON-QUOTE-TABLE.
000960     05  COMPARISON-COUNT-CTR      PIC 9(04) COMP.
000970     05  COMPARISON-ENTRY OCCURS 1 TO 2750 TIMES
000980                 DEPENDING ON COMPARISON-COUNT-CTR
000990                 ASCENDING KEY IS COMP-QUOTE-DATE-NUM
001000                 INDEXED BY COMPARISON-IDX.
001010         10  COMP-SYMBOL-ID            PIC X(10).
001020         10  COMP-QUOTE-DATE.
001030             15  COMP-QUOTE-YYYY-DATE.
001040                 20  COMP-QUOTE-CC-DATE  PIC 9(02).
001050                 20  COMP-QUOTE-YY-DATE  PIC 9(02).
001060             15  COMP-QUOTE-MM-DATE      PIC 9(02).
001070             15  COMP-QUOTE-DD-DATE      PIC 9(02).
001080         10  COMP-QUOTE-DATE-NUM REDEFINES COMP-QUOTE-DATE
001090                                       PIC 9(08).
001100         10  COMP-PRICE-DETAIL.
001110             15  COMP-OPEN-PRICE-AMT     PIC S9(07)V9(04).
001120             15  COMP-HIGH-PRICE-AMT     PIC S9(07)V9(04).
001130             15  COMP-LOW-PRICE-AMT      PIC S9(07)V9(04).
001140             15  COMP-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
001150         10  COMP-PRICE-TABLE REDEFINES COMP-PRICE-DETAIL.
001160             15  COMP-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
001170                                       OCCURS 4 TIMES.
001180         10  COMP-CHANGE-AMT             PIC S9(07)V9(04).
001190         10  COMP-PCT-CHANGE-AMT         PIC S9(03)V9(04).
001200         10  COMP-VOLUME-QTY             PIC 9(11).
001210*
001220 01  CALC-LOOKBACK-YEARS           PIC 9(02) COMP.
001230*
001240 01  CALC-RESULT-AREA.
001250     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
001260     05  CALC-RESULT-STATUS-CDE    PIC X(01).
001270         88  CALC-RESULT-VALID         VALUE "V".
001280         88  CALC-RESULT-SENTINEL      VALUE "S".
001290*
001300 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
001310                          COMPARISON-QUOTE-TABLE
001320                          CALC-LOOKBACK-YEARS
001330                          CALC-RESULT-AREA.
001340*
001350 0000-MAIN-PROCESS.
001360     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001370     IF SYMBOL-QUOTE-COUNT IS GREATER THAN ZERO
001380         PERFORM 2000-SCAN-RATIOS THRU 2000-EXIT
001390             VARYING RSP-SCAN-IX FROM 1 BY 1
001400             UNTIL RSP-SCAN-IX GREATER THAN SYMBOL-QUOTE-COUNT
001410     END-IF.
001420     PERFORM 3000-COMPUTE-RESULT THRU 3000-EXIT.
001430     GOBACK.
001440*
001450*---------------------------------------------------------------
001460*  1000 - MIN STARTS HIGH, MAX STARTS AT ZERO, MATCHING THE
001470*  POSITIVE-DENOMINATOR DOMAIN OF THE RATIO.  FILTER DATE IS
001480*  TODAY'S DATE LESS N YEARS - A STRAIGHT SUBTRACTION OF
001490*  YEARS*10000 FROM THE CCYYMMDD VALUE.  BUSINESS RULE 6.
001500*---------------------------------------------------------------
001510 1000-INITIALIZE.
001520     MOVE 9999999.9999 TO RSP-MIN-RATIO-AMT.
001530     MOVE ZEROS         TO RSP-MAX-RATIO-AMT.
001540     MOVE ZEROS         TO RSP-TODAY-RATIO-AMT.
001550     IF SYMBOL-QUOTE-COUNT IS GREATER THAN ZERO
001560         MOVE SYMBOL-QUOTE-COUNT TO RSP-TODAY-IX
001570         MOVE SQ-QUOTE-DATE-NUM (RSP-TODAY-IX)
001580             TO RSP-TODAY-DATE-NUM
001590         COMPUTE RSP-FILTER-DATE-NUM =
001600                 RSP-TODAY-DATE-NUM -
001610                 (CALC-LOOKBACK-YEARS * 10000)
001620     ELSE
001630         MOVE ZEROS TO RSP-TODAY-IX
001640         MOVE ZEROS TO RSP-TODAY-DATE-NUM
001650         MOVE ZEROS TO RSP-FILTER-DATE-NUM
001660     END-IF.
001670 1000-EXIT.
001680     EXIT.
001690*
001700*---------------------------------------------------------------
001710*  2000 - ONLY DATES STRICTLY AFTER THE FILTER DATE PARTICIPATE,
001720*  INCLUSIVE OF TODAY.  A DAY WITH NO MATCHING COMPARISON QUOTE
001730*  CONTRIBUTES A RATIO OF ZERO RATHER THAN BEING SKIPPED.
001740*---------------------------------------------------------------
001750 2000-SCAN-RATIOS.
001760     IF SQ-QUOTE-DATE-NUM (RSP-SCAN-IX) IS GREATER THAN
001770        RSP-FILTER-DATE-NUM
001780         PERFORM 2100-LOOKUP-COMPARISON THRU 2100-EXIT
001790         PERFORM 2200-COMPUTE-DAY-RATIO THRU 2200-EXIT
001800         IF RSP-DAY-RATIO-AMT IS LESS THAN RSP-MIN-RATIO-AMT
001810             MOVE RSP-DAY-RATIO-AMT TO RSP-MIN-RATIO-AMT
001820         END-IF
001830         IF RSP-DAY-RATIO-AMT IS GREATER THAN RSP-MAX-RATIO-AMT
001840             MOVE RSP-DAY-RATIO-AMT TO RSP-MAX-RATIO-AMT
001850         END-IF
001860         IF RSP-SCAN-IX EQUAL RSP-TODAY-IX
001870             MOVE RSP-DAY-RATIO-AMT TO RSP-TODAY-RATIO-AMT
001880         END-IF
001890     END-IF.
001900 2000-EXIT.
001910     EXIT.
001920*
001930 2100-LOOKUP-COMPARISON.
001940     SET RSP-COMPARISON-NOT-FOUND TO TRUE.
001950     MOVE ZEROS TO RSP-COMPARISON-CLOSE-AMT.
001960     IF COMPARISON-COUNT-CTR IS GREATER THAN ZERO
001970         SET COMPARISON-IDX TO 1
001980         SEARCH ALL COMPARISON-ENTRY
001990             AT END
002000                 SET RSP-COMPARISON-NOT-FOUND TO TRUE
002010             WHEN COMP-QUOTE-DATE-NUM (COMPARISON-IDX) EQUAL
002020                  SQ-QUOTE-DATE-NUM (RSP-SCAN-IX)
002030                 SET RSP-COMPARISON-FOUND TO TRUE
002040                 MOVE COMP-CLOSE-PRICE-AMT (COMPARISON-IDX)
002050                     TO RSP-COMPARISON-CLOSE-AMT
002060         END-SEARCH
002070     END-IF.
002080 2100-EXIT.
002090     EXIT.
002100*
002110 2200-COMPUTE-DAY-RATIO.
002120     IF RSP-COMPARISON-FOUND
002130         COMPUTE RSP-DAY-RATIO-AMT ROUNDED =
002140                 SQ-CLOSE-PRICE-AMT (RSP-SCAN-IX) /
002150                 RSP-COMPARISON-CLOSE-AMT * 100
002160     ELSE
002170         MOVE ZEROS TO RSP-DAY-RATIO-AMT
002180     END-IF.
002190 2200-EXIT.
002200     EXIT.
002210*
002220*---------------------------------------------------------------
002230*  3000 - MAX EQUAL MIN COVERS THE EMPTY/DEGENERATE CASE - THE
002240*  SENTINELS NEVER MOVED, OR EXACTLY ONE QUALIFYING DAY EXISTS.
002250*---------------------------------------------------------------
002260 3000-COMPUTE-RESULT.
002270     IF RSP-MAX-RATIO-AMT EQUAL RSP-MIN-RATIO-AMT
002280         MOVE ZEROS TO CALC-RESULT-AMT
002290     ELSE
002300         COMPUTE CALC-RESULT-AMT ROUNDED =
002310                 (RSP-TODAY-RATIO-AMT - RSP-MIN-RATIO-AMT) /
002320                 (RSP-MAX-RATIO-AMT - RSP-MIN-RATIO-AMT) * 100
002330     END-IF.
002340     MOVE "V" TO CALC-RESULT-STATUS-CDE.
002350 3000-EXIT.
002360     EXIT.
