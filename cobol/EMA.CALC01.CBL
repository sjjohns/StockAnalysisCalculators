000010*****************************************************************
000020*                                                               *
000030*   E M A   C A L C U L A T O R  -  E X P O N E N T I A L
000040*   M O V I N G   A V E R A G E   O F   C L O S I N G   P R I C E
000050*                                                               *
000060*****************************************************************
000070 IDENTIFICATION DIVISION.
000080*
000090 PROGRAM-ID.    EMA-CALCULATOR.
000100 AUTHOR.        R HALVORSEN.
000110 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000120 DATE-WRITTEN.  11/16/1987.
000130 DATE-COMPILED.
000140 SECURITY.      INTERNAL USE ONLY.
000150*
000160*---------------------------------------------------------------
000170*  M A I N T E N A N C E   H I S T O R Y
000180*---------------------------------------------------------------
000190*  11/16/87  RHH  ORIGINAL VERSION.  WHOLE-LIST FOLD ONLY - THE
000200*                 INCREMENTAL PRIOR-EMA-PLUS-TODAY OVERLOAD USED
000210*                 BY THE INTRADAY QUOTE MONITOR IS A SEPARATE
000220*                 ONLINE MODULE, NOT PART OF THIS BATCH. TSR-0114.
000230*  02/03/89  LKT  MULTIPLIER NOW COMPUTED FROM CALC-LOOKBACK-DAYS
000240*                 INSTEAD OF A HARD 14 SO THE DRIVER CAN VARY THE
000250*                 PERIOD LENGTH.  TSR-0219.
000260*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUP IN THE
000270*                 LINKAGE TABLE EXPANDED TO A FOUR DIGIT YEAR.
000280*                 TSR-0500.
000290*  07/21/00  SNG  AUDIT FINDING 00-114 REVIEW - CONFIRMED SECURITY
000300*                 AND INSTALLATION PARAGRAPHS ALREADY MEET THE NEW
000310*                 STANDARD, NO CHANGE REQUIRED.  TSR-0522.
000320*---------------------------------------------------------------
000330*
000340 ENVIRONMENT DIVISION.
000350*
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER.  IBM-3090.
000380 OBJECT-COMPUTER.  IBM-3090.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS NUMERIC-SENTINEL IS "-9999".
000420*
000430 DATA DIVISION.
000440*
000450 WORKING-STORAGE SECTION.
000460*
000470 01  WS-EMA-WORK-AREA.
000480     05  EMA-MULTIPLIER-AMT        PIC S9(01)V9(08) COMP.
000490     05  PREVIOUS-EMA-AMT          PIC S9(07)V9(04) COMP.
000500     05  CURRENT-EMA-AMT           PIC S9(07)V9(04) COMP.
000510     05  EMA-DAYS-PLUS-ONE-CTR     PIC 9(04) COMP.
000520     05  EMA-FOLD-IX               PIC 9(04) COMP.
000530*
000540 01  WS-EMA-WORK-VIEW REDEFINES WS-EMA-WORK-AREA.
000550     05  FILLER                    PIC X(09).
000560     05  EMA-WORK-ALPHA-VIEW       PIC X(17).
000570*
000580 LINKAGE SECTION.
000590*
000600*---------------------------------------------------------------
000610*  QUOTE TABLE PASSED BY THE DRIVER - SAME SHAPE AS THE ONE
000620*  BUILT IN TIB.DRV01, ASCENDING BY QUOTE-DATE.
000630*---------------------------------------------------------------
000640 01  SYMBOL-QUOTE-TABLE.
000650     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000660     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000670                 DEPENDING ON SYMBOL-QUOTE-COUNT
000680                 INDEXED BY SYMBOL-QUOTE-IDX.
000690         10  SQ-SYMBOL-ID              PIC X(10).
000700         10  SQ-QUOTE-DATE.
000710             15  SQ-QUOTE-YYYY-DATE.
000720                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000730                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000740             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000750             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000760         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000770                                       PIC 9(08).
000780         10  SQ-PRICE-DETAIL.
000790             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000800             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000810             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000820             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000830         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000840             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000850                                       OCCURS 4 TIMES.
000860         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000870         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000880         10  SQ-VOLUME-QTY             PIC 9(11).
000890*
000900 01  CALC-LOOKBACK-DAYS            PIC 9(04) COMP.
000910*
000920 01  CALC-RESULT-AREA.
000930     05  CALC-RESULT-AMT           PIC S9(07)V9(04).
000940     05  CALC-RESULT-STATUS-CDE    PIC X(01).
000950         88  CALC-RESULT-VALID         VALUE "V".
000960         88  CALC-RESULT-SENTINEL      VALUE "S".
000970*
000980 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
000990                          CALC-LOOKBACK-DAYS
001000                          CALC-RESULT-AREA.
001010*
001020 0000-MAIN-PROCESS.
001030     PERFORM 1000-COMPUTE-MULTIPLIER THRU 1000-EXIT.
001040     MOVE ZEROS TO PREVIOUS-EMA-AMT.
001050     PERFORM 2000-FOLD-EMA THRU 2000-EXIT
001060         VARYING EMA-FOLD-IX FROM 1 BY 1
001070         UNTIL EMA-FOLD-IX GREATER THAN SYMBOL-QUOTE-COUNT.
001080     MOVE "V"              TO CALC-RESULT-STATUS-CDE.
001090     MOVE PREVIOUS-EMA-AMT TO CALC-RESULT-AMT.
001100     GOBACK.
001110*
001120*---------------------------------------------------------------
001130*  1000 - MULTIPLIER = 2 / (LOOKBACK DAYS + 1).  BUSINESS RULE
001140*  PER RESEARCH DESK SPEC, NOT A GENERAL WEIGHTING SCHEME.
001150*---------------------------------------------------------------
001160 1000-COMPUTE-MULTIPLIER.
001170     ADD 1 CALC-LOOKBACK-DAYS GIVING EMA-DAYS-PLUS-ONE-CTR.
001180     COMPUTE EMA-MULTIPLIER-AMT ROUNDED =
001190             2 / EMA-DAYS-PLUS-ONE-CTR.
001200 1000-EXIT.
001210     EXIT.
001220*
001230*---------------------------------------------------------------
001240*  2000 - FOLD THE FORMULA ONCE PER QUOTE IN ASCENDING DATE
001250*  ORDER.  EMA = (CLOSE - PREVIOUS-EMA) * MULTIPLIER +
001260*  PREVIOUS-EMA.  BUSINESS RULE 2.
001270*---------------------------------------------------------------
001280 2000-FOLD-EMA.
001290     COMPUTE CURRENT-EMA-AMT ROUNDED =
001300             (SQ-CLOSE-PRICE-AMT (EMA-FOLD-IX) -
001310              PREVIOUS-EMA-AMT) * EMA-MULTIPLIER-AMT +
001320              PREVIOUS-EMA-AMT.
001330     MOVE CURRENT-EMA-AMT TO PREVIOUS-EMA-AMT.
001340 2000-EXIT.
001350     EXIT.
