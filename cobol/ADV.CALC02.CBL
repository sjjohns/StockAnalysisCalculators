000010*****************************************************************
000020*                                                               *
000030*   A V G   D A I L Y   V O L U M E   C A L C U L A T O R
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    AVG-DAILY-VOLUME-CALCULATOR.
000090 AUTHOR.        R HALVORSEN.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  11/17/1987.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  11/17/87  RHH  ORIGINAL VERSION.  AVERAGES THE TRAILING WINDOW
000190*                 OF SHARE VOLUME OVER THE LAST N QUOTES IN THE
000200*                 LIST, WHERE N IS THE SMALLER OF THE LOOKBACK
000210*                 PERIOD AND THE QUOTES ON HAND.  TSR-0114.
000220*  02/03/89  LKT  DIVISION TRUNCATES TOWARD ZERO PER RESEARCH DESK
000230*                 - SEE MEMO OF 01/26/89. DO NOT ROUND. TSR-0219.
000240*  11/03/98  PJC  YEAR 2000 REMEDIATION - QUOTE-DATE GROUP IN THE
000250*                 LINKAGE TABLE EXPANDED TO A FOUR DIGIT YEAR.
000260*                 TSR-0500.
000270*  09/12/00  SNG  AUDIT FINDING 00-114 REVIEW - CONFIRMED SECURITY
000280*                 AND INSTALLATION PARAGRAPHS ALREADY MEET THE NEW
000290*                 STANDARD, NO CHANGE REQUIRED.  TSR-0522.
000300*---------------------------------------------------------------
000310*
000320 ENVIRONMENT DIVISION.
000330*
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.  IBM-3090.
000360 OBJECT-COMPUTER.  IBM-3090.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS NUMERIC-SENTINEL IS "-9999".
000400*
000410 DATA DIVISION.
000420*
000430 WORKING-STORAGE SECTION.
000440*
000450 01  WS-VOLUME-WORK-AREA.
000460     05  VOLUME-WINDOW-CTR         PIC 9(04) COMP.
000470     05  VOLUME-ACCUM-QTY          PIC 9(13) COMP.
000480     05  VOLUME-FOLD-IX            PIC 9(04) COMP.
000490     05  VOLUME-START-IX           PIC 9(04) COMP.
000500*
000510 01  WS-VOLUME-WORK-VIEW REDEFINES WS-VOLUME-WORK-AREA.
000520     05  FILLER                    PIC X(04).
000530     05  VOLUME-WORK-ALPHA-VIEW    PIC X(21).
000540*
000550 LINKAGE SECTION.
000560*
000570 01  SYMBOL-QUOTE-TABLE.
000580     05  SYMBOL-QUOTE-COUNT        PIC 9(04) COMP.
000590     05  SYMBOL-QUOTE-ENTRY OCCURS 1 TO 2750 TIMES
000600                 DEPENDING ON SYMBOL-QUOTE-COUNT
000610                 INDEXED BY SYMBOL-QUOTE-IDX.
000620         10  SQ-SYMBOL-ID              PIC X(10).
000630         10  SQ-QUOTE-DATE.
000640             15  SQ-QUOTE-YYYY-DATE.
000650                 20  SQ-QUOTE-CC-DATE  PIC 9(02).
000660                 20  SQ-QUOTE-YY-DATE  PIC 9(02).
000670             15  SQ-QUOTE-MM-DATE      PIC 9(02).
000680             15  SQ-QUOTE-DD-DATE      PIC 9(02).
000690         10  SQ-QUOTE-DATE-NUM REDEFINES SQ-QUOTE-DATE
000700                                       PIC 9(08).
000710         10  SQ-PRICE-DETAIL.
000720             15  SQ-OPEN-PRICE-AMT     PIC S9(07)V9(04).
000730             15  SQ-HIGH-PRICE-AMT     PIC S9(07)V9(04).
000740             15  SQ-LOW-PRICE-AMT      PIC S9(07)V9(04).
000750             15  SQ-CLOSE-PRICE-AMT    PIC S9(07)V9(04).
000760         10  SQ-PRICE-TABLE REDEFINES SQ-PRICE-DETAIL.
000770             15  SQ-PRICE-ENTRY-AMT    PIC S9(07)V9(04)
000780                                       OCCURS 4 TIMES.
000790         10  SQ-CHANGE-AMT             PIC S9(07)V9(04).
000800         10  SQ-PCT-CHANGE-AMT         PIC S9(03)V9(04).
000810         10  SQ-VOLUME-QTY             PIC 9(11).
000820*
000830 01  CALC-LOOKBACK-DAYS            PIC 9(04) COMP.
000840*
000850*---------------------------------------------------------------
000860*  THE RESULT HERE IS A SHARE-VOLUME AVERAGE, NOT A PRICE - THE
000870*  COMMON PRICE-SHAPED RESULT AREA THE OTHER SEVEN CALCULATORS
000880*  SHARE (S9(07)V9(04), MAX 9,999,999) TRUNCATED THE HIGH-ORDER
000890*  DIGITS OF THE AVERAGE FOR ACTIVELY TRADED SYMBOLS.  09/03/02
000900*  DPR  RESULT AREA WIDENED TO PIC 9(11) TO MATCH DAILY-QUOTE
000910*  VOLUME-QTY.  THIS INTERFACE NO LONGER MATCHES THE OTHER SEVEN
000920*  CALCULATORS' LINKAGE - SEE THE DRIVER'S MATCHING CALL.
000930*  TSR-0594.
000940*---------------------------------------------------------------
000950 01  CALC-RESULT-AREA.
000960     05  CALC-RESULT-QTY           PIC 9(11).
000970     05  CALC-RESULT-STATUS-CDE    PIC X(01).
000980         88  CALC-RESULT-VALID         VALUE "V".
000990         88  CALC-RESULT-SENTINEL      VALUE "S".
001000*
001010 PROCEDURE DIVISION USING SYMBOL-QUOTE-TABLE
001020                          CALC-LOOKBACK-DAYS
001030                          CALC-RESULT-AREA.
001040*
001050 0000-MAIN-PROCESS.
001060     PERFORM 1000-SET-WINDOW-BOUNDS THRU 1000-EXIT.
001070     MOVE ZEROS TO VOLUME-ACCUM-QTY.
001080     PERFORM 2000-ACCUM-VOLUME THRU 2000-EXIT
001090         VARYING VOLUME-FOLD-IX FROM VOLUME-START-IX BY 1
001100         UNTIL VOLUME-FOLD-IX GREATER THAN SYMBOL-QUOTE-COUNT.
001110     PERFORM 3000-COMPUTE-AVERAGE THRU 3000-EXIT.
001120     GOBACK.
001130*
001140*---------------------------------------------------------------
001150*  1000 - WINDOW IS THE LAST N QUOTES ON THE LIST, N THE SMALLER
001160*  OF THE LOOKBACK PERIOD AND THE QUOTE COUNT.  BUSINESS RULE 3.
001170*---------------------------------------------------------------
001180 1000-SET-WINDOW-BOUNDS.
001190     IF SYMBOL-QUOTE-COUNT IS LESS THAN CALC-LOOKBACK-DAYS
001200         MOVE SYMBOL-QUOTE-COUNT TO VOLUME-WINDOW-CTR
001210     ELSE
001220         MOVE CALC-LOOKBACK-DAYS TO VOLUME-WINDOW-CTR
001230     END-IF.
001240     COMPUTE VOLUME-START-IX =
001250             SYMBOL-QUOTE-COUNT - VOLUME-WINDOW-CTR + 1.
001260 1000-EXIT.
001270     EXIT.
001280*
001290 2000-ACCUM-VOLUME.
001300     ADD SQ-VOLUME-QTY (VOLUME-FOLD-IX) TO VOLUME-ACCUM-QTY.
001310 2000-EXIT.
001320     EXIT.
001330*
001340*---------------------------------------------------------------
001350*  3000 - INTEGER DIVISION, TRUNCATED TOWARD ZERO.  IF THE
001360*  WINDOW IS EMPTY THE AVERAGE IS ZERO, NOT A DIVIDE ERROR.
001370*---------------------------------------------------------------
001380 3000-COMPUTE-AVERAGE.
001390     IF VOLUME-WINDOW-CTR EQUAL ZERO
001400         MOVE ZEROS TO CALC-RESULT-QTY
001410     ELSE
001420         COMPUTE CALC-RESULT-QTY =
001430                 VOLUME-ACCUM-QTY / VOLUME-WINDOW-CTR
001440     END-IF.
001450     MOVE "V" TO CALC-RESULT-STATUS-CDE.
001460 3000-EXIT.
001470     EXIT.
