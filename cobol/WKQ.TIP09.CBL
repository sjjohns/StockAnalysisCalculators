000010*****************************************************************
000020*                                                               *
000030*   W E E K L Y   Q U O T E   L A Y O U T
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    WEEKLY-QUOTE-LAYOUT.
000090 AUTHOR.        S NAKAGAWA.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  02/09/1990.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  02/09/90  SKN  ORIGINAL VERSION.  RESERVES THE WEEKLY ROLL-UP
000190*                 RECORD LAYOUT FOR THE PLANNED WEEKLY-BAR FEED.
000200*                 THE FEED ITSELF WAS NEVER DELIVERED BY MARKET
000210*                 DATA VENDOR SERVICES - NO PROGRAM ON THE SYSTEM
000220*                 READS OR WRITES THIS LAYOUT.  KEPT ON FILE AT
000230*                 THE RESEARCH DESK'S REQUEST IN CASE THE FEED
000240*                 IS PICKED BACK UP.  TSR-0142.
000250*  11/03/98  PJC  YEAR 2000 REMEDIATION - WEEK-END-DATE AND THE
000260*                 DAILY-SIDE DATE GROUPS IT WOULD ROLL UP FROM
000270*                 EXPANDED TO A FOUR DIGIT YEAR, FOR WHEN THIS
000280*                 LAYOUT IS PUT INTO SERVICE.  TSR-0500.
000290*  07/11/00  SNG  AUDIT FINDING 00-114 REVIEW - CONFIRMED
000300*                 SECURITY AND INSTALLATION PARAGRAPHS ALREADY
000310*                 MEET THE NEW STANDARD.  STILL NO PROGRAM ON
000320*                 THE SYSTEM READS OR WRITES THIS LAYOUT.
000330*                 TSR-0522.
000340*---------------------------------------------------------------
000350*
000360 ENVIRONMENT DIVISION.
000370*
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.  IBM-3090.
000400 OBJECT-COMPUTER.  IBM-3090.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS NUMERIC-SENTINEL IS "-9999".
000440*
000450 DATA DIVISION.
000460*
000470 WORKING-STORAGE SECTION.
000480*
000490*---------------------------------------------------------------
000500*  WEEKLY-QUOTE - ONE TRADING WEEK'S OHLCV FOR ONE SYMBOL, PLUS
000510*  THE SPLIT/DIVIDEND-ADJUSTED HIGH/LOW/CLOSE A CHARTIST WOULD
000520*  NEED FOR A LONG LOOKBACK CHART.  LAYOUT ONLY - NOT POPULATED
000530*  BY ANY CALCULATOR ON THIS SYSTEM.
000540*---------------------------------------------------------------
000550 01  WEEKLY-QUOTE-RECORD.
000560     05  WKQ-SYMBOL-ID             PIC X(10).
000570     05  WKQ-WEEK-END-DATE.
000580         10  WKQ-WEEK-END-YYYY-DATE.
000590             15  WKQ-WEEK-END-CC-DATE   PIC 9(02).
000600             15  WKQ-WEEK-END-YY-DATE   PIC 9(02).
000610         10  WKQ-WEEK-END-MM-DATE       PIC 9(02).
000620         10  WKQ-WEEK-END-DD-DATE       PIC 9(02).
000630     05  WKQ-WEEK-END-DATE-NUM REDEFINES WKQ-WEEK-END-DATE
000640                                       PIC 9(08).
000650     05  WKQ-PRICE-DETAIL.
000660         10  WKQ-OPEN-PRICE-AMT        PIC S9(07)V9(04).
000670         10  WKQ-HIGH-PRICE-AMT        PIC S9(07)V9(04).
000680         10  WKQ-LOW-PRICE-AMT         PIC S9(07)V9(04).
000690         10  WKQ-CLOSE-PRICE-AMT       PIC S9(07)V9(04).
000700     05  WKQ-PRICE-TABLE REDEFINES WKQ-PRICE-DETAIL.
000710         10  WKQ-PRICE-ENTRY-AMT       PIC S9(07)V9(04)
000720                                       OCCURS 4 TIMES.
000730     05  WKQ-VOLUME-QTY                PIC 9(11).
000740     05  WKQ-ADJ-PRICE-DETAIL.
000750         10  WKQ-ADJ-HIGH-PRICE-AMT    PIC S9(07)V9(04).
000760         10  WKQ-ADJ-LOW-PRICE-AMT     PIC S9(07)V9(04).
000770         10  WKQ-ADJ-CLOSE-PRICE-AMT   PIC S9(07)V9(04).
000780     05  WKQ-ADJ-PRICE-TABLE REDEFINES WKQ-ADJ-PRICE-DETAIL.
000790         10  WKQ-ADJ-PRICE-ENTRY-AMT   PIC S9(07)V9(04)
000800                                       OCCURS 3 TIMES.
000810     05  FILLER                        PIC X(09).
000820*
000830 PROCEDURE DIVISION.
000840*
000850 0000-MAIN-PROCESS.
000860     GOBACK.
