000010*****************************************************************
000020*                                                               *
000030*   W E E K S   T I G H T   R E S U L T   L A Y O U T
000040*                                                               *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070*
000080 PROGRAM-ID.    WEEKS-TIGHT-RESULT-LAYOUT.
000090 AUTHOR.        S NAKAGAWA.
000100 INSTALLATION.  CASTLEGATE FINANCIAL SYSTEMS - RESEARCH DIV.
000110 DATE-WRITTEN.  02/12/1990.
000120 DATE-COMPILED.
000130 SECURITY.      INTERNAL USE ONLY.
000140*
000150*---------------------------------------------------------------
000160*  M A I N T E N A N C E   H I S T O R Y
000170*---------------------------------------------------------------
000180*  02/12/90  SKN  ORIGINAL VERSION.  RESERVES THE RESULT LAYOUT
000190*                 FOR A PROPOSED "WEEKS TIGHT" CHART-PATTERN
000200*                 CALCULATOR THE RESEARCH DESK ASKED FOR BUT
000210*                 NEVER FUNDED.  NO PATTERN-DETECTION LOGIC WAS
000220*                 EVER WRITTEN - ONLY THE BUY-POINT OFFSET OFF
000230*                 THE PATTERN HIGH WAS SPECIFIED BY THE DESK, SO
000240*                 ONLY THAT PIECE IS CARRIED HERE.  TSR-0142.
000250*  11/03/98  PJC  YEAR 2000 REMEDIATION - PATTERN-END-DATE
000260*                 EXPANDED TO A FOUR DIGIT YEAR.  TSR-0500.
000270*  07/11/00  SNG  AUDIT FINDING 00-114 REVIEW - CONFIRMED
000280*                 SECURITY AND INSTALLATION PARAGRAPHS ALREADY
000290*                 MEET THE NEW STANDARD.  1000-CALC-BUY-POINT
000300*                 STILL NOT CALLED BY ANY DRIVER.  TSR-0522.
000310*---------------------------------------------------------------
000320*
000330 ENVIRONMENT DIVISION.
000340*
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-3090.
000370 OBJECT-COMPUTER.  IBM-3090.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS NUMERIC-SENTINEL IS "-9999".
000410*
000420 DATA DIVISION.
000430*
000440 WORKING-STORAGE SECTION.
000450*
000460*---------------------------------------------------------------
000470*  WEEKS-TIGHT-RESULT - DESCRIBES A RUN OF CONSECUTIVE WEEKS
000480*  WHOSE CLOSING PRICE STAYED IN A TIGHT BAND.  LAYOUT ONLY -
000490*  NO PATTERN-DETECTION PROGRAM EXISTS ON THIS SYSTEM.  THE
000500*  BUY-POINT FIELD IS THE ONE DERIVED VALUE THE DESK SPECIFIED,
000510*  SO 1000-CALC-BUY-POINT BELOW IS CARRIED AS A WORKED EXAMPLE.
000520*---------------------------------------------------------------
000530 01  WEEKS-TIGHT-RESULT-RECORD.
000540     05  WTB-PATTERN-END-DATE.
000550         10  WTB-PATTERN-END-YYYY-DATE.
000560             15  WTB-PATTERN-END-CC-DATE  PIC 9(02).
000570             15  WTB-PATTERN-END-YY-DATE  PIC 9(02).
000580         10  WTB-PATTERN-END-MM-DATE      PIC 9(02).
000590         10  WTB-PATTERN-END-DD-DATE      PIC 9(02).
000600     05  WTB-PATTERN-END-DATE-NUM
000610             REDEFINES WTB-PATTERN-END-DATE PIC 9(08).
000620     05  WTB-SYMBOL-ID                 PIC X(10).
000630     05  WTB-PATTERN-LENGTH-CTR        PIC 9(02).
000640     05  WTB-PRICE-DETAIL.
000650         10  WTB-HIGHEST-PRICE-AMT     PIC S9(07)V9(04).
000660         10  WTB-LOWEST-PRICE-AMT      PIC S9(07)V9(04).
000670         10  WTB-BUY-POINT-AMT         PIC S9(07)V9(04).
000680     05  WTB-PRICE-TABLE REDEFINES WTB-PRICE-DETAIL.
000690         10  WTB-PRICE-ENTRY-AMT       PIC S9(07)V9(04)
000700                                       OCCURS 3 TIMES.
000710     05  WTB-MAX-RANGE-PCT-AMT         PIC S9(03)V9(04).
000720     05  WTB-MAX-RANGE-ALPHA-VIEW
000730             REDEFINES WTB-MAX-RANGE-PCT-AMT PIC X(07).
000740     05  FILLER                        PIC X(15).
000750*
000760 01  WS-BUY-POINT-OFFSET-AMT           PIC S9(01)V9(02)
000770                                       COMP VALUE 0.10.
000780*
000790 PROCEDURE DIVISION.
000800*
000810 0000-MAIN-PROCESS.
000820     GOBACK.
000830*
000840*---------------------------------------------------------------
000850*  1000 - BUY-POINT IS THE PATTERN HIGH PLUS A DIME, PER THE
000860*  RESEARCH DESK'S BREAKOUT-ENTRY CONVENTION.  BUSINESS RULE 9.
000870*  NOT PERFORMED BY 0000-MAIN-PROCESS - NO DRIVER ON THIS SYSTEM
000880*  BUILDS THE PATTERN-LENGTH/HIGHEST-PRICE INPUTS THIS PARAGRAPH
000890*  WOULD NEED; CARRIED AS THE WORKED EXAMPLE OF THE ONE DERIVED
000900*  FIELD THE DESK SPECIFIED FOR THIS LAYOUT.
000910*---------------------------------------------------------------
000920 1000-CALC-BUY-POINT.
000930     COMPUTE WTB-BUY-POINT-AMT ROUNDED =
000940             WTB-HIGHEST-PRICE-AMT + WS-BUY-POINT-OFFSET-AMT.
000950 1000-EXIT.
000960     EXIT.
